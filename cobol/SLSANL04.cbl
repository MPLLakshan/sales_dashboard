000100       IDENTIFICATION DIVISION.
000200      *
000300       PROGRAM-ID.            SLSANL04.
000400       AUTHOR.                D M OKONKWO.
000500       INSTALLATION.          DATA PROCESSING - SALES ANALYSIS UNIT.
000600       DATE-WRITTEN.          09/02/87.
000700       DATE-COMPILED.
000800       SECURITY.              UNCLASSIFIED - INTERNAL USE ONLY.
000900      *
001000      ***************************************************************
001100      *                     C H A N G E   L O G                     *
001200      ***************************************************************
001300      * DATE      PGMR  REQUEST#   DESCRIPTION OF CHANGE             *
001400      * --------  ----  ---------  -------------------------------- *
001500      * 09/02/87  DMO   ORIG-0146  ORIGINAL PROGRAM.  PRINTS THE     *
001600      *                            SALES DASHBOARD FROM SALESKPI.    *
001700      * 04/03/89  DMO   CR-0225    ADDED MONTHLY GROWTH SECTION,     *
001800      *                            [UP]/[DOWN] MARKER.               *
001900      * 11/28/92  TLK   CR-0402    ADDED SUMMARY STATISTICS SECTION. *
002000      * 06/15/96  TLK   CR-0481    ADDED CONDITIONAL PROFIT-MARGIN   *
002100      *                            SECTION, PRINTS ONLY IF PRESENT   *
002200      *                            ON SALESKPI.                      *
002300      * 10/09/98  PDW   Y2K-0031   Y2K - DATE EDIT MASKS VERIFIED    *
002400      *                            FOR 4-DIGIT YEARS.                *
002500      * 03/01/99  PDW   Y2K-0031   Y2K - RETEST OF MONTH HEADING     *
002600      *                            ACROSS CENTURY BOUNDARY.          *
002700      * 07/17/03  RMC   CR-0632    REGION SECTION WIDTH INCREASED    *
002800      *                            FOR LONGER REGION NAMES.          *
002900      * 02/26/09  RMC   CR-0711    PERCENT COLUMN NOW SHOWS 2        *
003000      *                            DECIMALS ON EVERY LINE.           *
003100      * 09/13/14  SLB   CR-0819    RULE LINES WIDENED TO 60 COLUMNS  *
003200      *                            TO MATCH THE NEW HOUSE FORMAT.    *
003210      * 03/18/17  DWK   CR-0858    PAGE COUNTER AND SUMMARY SWITCH   *
003220      *                            PULLED OUT OF WORK-AREA TO        *
003230      *                            STANDALONE 77-LEVELS PER THE NEW  *
003240      *                            CODING STANDARD.                  *
003300      ***************************************************************
003400      *
003500      ***************************************************************
003600      * THIS IS STEP 4 OF THE SALES ANALYSIS NIGHTLY RUN (REPORTER). *
003700      * INPUT  - SALESKPI, ONE FILE WITH FIVE RECORD SHAPES KEYED BY *
003800      *                    THE LEADING TYPE BYTE (S/P/R/M/F).        *
003900      * OUTPUT - SLSRPT, THE PRINTED SALES DASHBOARD.                *
004000      *          SLSLOG, STEP COMPLETION MESSAGE.                    *
004100      ***************************************************************
004200      *
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700      *
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000      *
005100           SELECT SALES-KPI   ASSIGN TO SALESKPI
005200                  ORGANIZATION IS LINE SEQUENTIAL.
005300      *
005400           SELECT SLSRPT      ASSIGN TO SLSRPT
005500                  ORGANIZATION IS LINE SEQUENTIAL.
005600      *
005700           SELECT SLSLOG      ASSIGN TO SLSLOG
005800                  ORGANIZATION IS LINE SEQUENTIAL.
005900      *
006000       DATA DIVISION.
006100       FILE SECTION.
006200      *
006300       FD  SALES-KPI
006400           LABEL RECORD IS STANDARD
006500           RECORD CONTAINS 80 CHARACTERS
006600           DATA RECORD IS K-REC.
006700      *
006800       01  K-REC.
006900           05  K-REC-TYPE          PIC X.
007000               88  K-IS-SUMMARY        VALUE 'S'.
007100               88  K-IS-PRODUCT        VALUE 'P'.
007200               88  K-IS-REGION         VALUE 'R'.
007300               88  K-IS-MONTH          VALUE 'M'.
007400               88  K-IS-PROFIT         VALUE 'F'.
007500           05  K-DATA.
007600               10  K-PROFIT-RANK       PIC 99.
007700               10  K-PROFIT-PRODUCT    PIC X(30).
007800               10  K-PROFIT-REVENUE    PIC S9(11)V99.
007900               10  K-PROFIT-COST       PIC S9(11)V99.
008000               10  K-PROFIT-PROFIT     PIC S9(11)V99.
008100               10  K-PROFIT-MARGIN     PIC S9(3)V99.
008200           05  K-SUMMARY-DATA REDEFINES K-DATA.
008300               10  K-TOTAL-TRANS       PIC 9(7).
008400               10  K-TOTAL-REVENUE     PIC S9(11)V99.
008500               10  K-AVG-REVENUE       PIC S9(9)V99.
008600               10  K-DISTINCT-PRODUCTS PIC 9(5).
008700               10  K-DISTINCT-REGIONS  PIC 9(5).
008800               10  K-EARLIEST-DATE     PIC X(10).
008900               10  K-LATEST-DATE       PIC X(10).
009000               10  K-PROFIT-RUN-FLAG   PIC X.
009100               10  FILLER              PIC X(14).
009200           05  K-PRODUCT-DATA REDEFINES K-DATA.
009300               10  K-RANK              PIC 99.
009400               10  K-PRODUCT-NAME      PIC X(30).
009500               10  K-PROD-REVENUE      PIC S9(11)V99.
009600               10  FILLER              PIC X(31).
009700           05  K-REGION-DATA REDEFINES K-DATA.
009800               10  K-REGION-NAME       PIC X(20).
009900               10  K-REGN-REVENUE      PIC S9(11)V99.
010000               10  K-REGN-PCT          PIC S9(3)V99.
010100               10  FILLER              PIC X(38).
010200           05  K-MONTH-DATA REDEFINES K-DATA.
010300               10  K-MONTH             PIC X(7).
010400               10  K-MNTH-REVENUE      PIC S9(11)V99.
010500               10  K-GROWTH-RATE       PIC S9(4)V99.
010600               10  FILLER              PIC X(50).
010700           05  FILLER                  PIC X(3).
010800      *
010900       FD  SLSRPT
011000           LABEL RECORD IS STANDARD
011100           RECORD CONTAINS 132 CHARACTERS
011200           LINAGE IS 60 WITH FOOTING AT 55
011300           DATA RECORD IS PRT-LINE.
011400      *
011500       01  PRT-LINE                PIC X(132).
011600      *
011700       FD  SLSLOG
011800           LABEL RECORD IS STANDARD
011900           RECORD CONTAINS 80 CHARACTERS
012000           DATA RECORD IS LOG-LINE.
012100      *
012200       01  LOG-LINE                PIC X(80).
012300      *
012400       WORKING-STORAGE SECTION.
012410      *    STANDALONE SCALARS - THE PAGE COUNTER AND THE SUMMARY
012420      *    SEEN-SWITCH ARE TOUCHED FROM THE HEADING AND SUMMARY
012430      *    PARAGRAPHS ONLY, SO THEY ARE KEPT OFF WORK-AREA.
012440       77  PAGE-CTR                PIC 99           VALUE ZERO.
012450       77  HAVE-SUMMARY-SW         PIC XXX          VALUE 'NO'.
012500      *
012600       01  WORK-AREA.
012700           05  MORE-RECS           PIC XXX          VALUE 'YES'.
012800           05  KPI-REC-CNT         PIC 9(5)  COMP   VALUE ZERO.
013000           05  HAVE-PROFIT-SW      PIC XXX          VALUE 'NO'.
013200           05  FILLER              PIC X(14)        VALUE SPACES.
013300      *
013400       01  SUMM-SAVE.
013500           05  SV-TOTAL-TRANS      PIC 9(7).
013600           05  SV-TOTAL-REVENUE    PIC S9(11)V99.
013700           05  SV-AVG-REVENUE      PIC S9(9)V99.
013800           05  SV-DISTINCT-PRODS   PIC 9(5).
013900           05  SV-DISTINCT-REGNS   PIC 9(5).
014000           05  SV-EARLIEST-DATE    PIC X(10).
014100           05  SV-LATEST-DATE      PIC X(10).
014200           05  FILLER              PIC X(10)        VALUE SPACES.
014300      *
014400       01  PROD-TABLE.
014500           05  PROD-ENTRY OCCURS 5 TIMES
014600                          INDEXED BY PROD-IX.
014700               10  PT-RANK         PIC 99.
014800               10  PT-NAME         PIC X(30).
014900               10  PT-REVENUE      PIC S9(11)V99.
015000           05  FILLER              PIC X(4)  VALUE SPACES.
015100       01  PROD-CNT                 PIC 9      COMP   VALUE ZERO.
015200      *
015300       01  REGN-TABLE.
015400           05  REGN-ENTRY OCCURS 100 TIMES
015500                          INDEXED BY REGN-IX.
015600               10  RT-NAME         PIC X(20).
015700               10  RT-REVENUE      PIC S9(11)V99.
015800               10  RT-PCT          PIC S9(3)V99.
015900           05  FILLER              PIC X(4)  VALUE SPACES.
016000       01  REGN-CNT                 PIC 9(5)  COMP   VALUE ZERO.
016100      *
016200       01  MNTH-TABLE.
016300           05  MNTH-ENTRY OCCURS 120 TIMES
016400                          INDEXED BY MNTH-IX.
016500               10  MT-KEY          PIC X(7).
016600               10  MT-REVENUE      PIC S9(11)V99.
016700               10  MT-GROWTH       PIC S9(4)V99.
016800           05  FILLER              PIC X(4)  VALUE SPACES.
016900       01  MNTH-CNT                 PIC 9(5)  COMP   VALUE ZERO.
017000      *
017100       01  PROF-TABLE.
017200           05  PROF-ENTRY OCCURS 5 TIMES
017300                          INDEXED BY PROF-IX.
017400               10  FT-RANK         PIC 99.
017500               10  FT-PRODUCT      PIC X(30).
017600               10  FT-REVENUE      PIC S9(11)V99.
017700               10  FT-COST         PIC S9(11)V99.
017800               10  FT-PROFIT       PIC S9(11)V99.
017900               10  FT-MARGIN       PIC S9(3)V99.
018000           05  FILLER              PIC X(4)  VALUE SPACES.
018100       01  PROF-CNT                 PIC 9      COMP   VALUE ZERO.
018200      *
018300      *    EDITED REPORT LINES - BUILT AS SEPARATE 01-LEVELS PER
018400      *    HOUSE HABIT, ONE PER REPORT SECTION.
018500      *
018600       01  RPT-RULE-LINE.
018700           05  FILLER              PIC X(60)  VALUE ALL '='.
018800           05  FILLER              PIC X(72)  VALUE SPACES.
018900      *
019000       01  RPT-DASH-LINE.
019100           05  FILLER              PIC X(60)  VALUE ALL '-'.
019200           05  FILLER              PIC X(72)  VALUE SPACES.
019300      *
019400       01  RPT-TITLE-LINE.
019500           05  FILLER              PIC X(20)  VALUE SPACES.
019600           05  RL-TITLE            PIC X(40).
019700           05  FILLER              PIC X(72)  VALUE SPACES.
019800      *
019900       01  RPT-BANNER-LINE.
020000           05  RL-BANNER           PIC X(40).
020100           05  FILLER              PIC X(92)  VALUE SPACES.
020200      *
020300       01  RPT-SUMM-LINE-1.
020400           05  FILLER              PIC X(22)  VALUE
020500               'TOTAL TRANSACTIONS...'.
020600           05  RL-S-TRANS          PIC ZZZ,ZZ9.
020700           05  FILLER              PIC X(101) VALUE SPACES.
020800      *
020900       01  RPT-SUMM-LINE-2.
021000           05  FILLER              PIC X(22)  VALUE
021100               'TOTAL REVENUE........'.
021200           05  RL-S-TOTREV         PIC $Z,ZZZ,ZZ9.99.
021300           05  FILLER              PIC X(97)  VALUE SPACES.
021400      *
021500       01  RPT-SUMM-LINE-3.
021600           05  FILLER              PIC X(22)  VALUE
021700               'AVERAGE REVENUE......'.
021800           05  RL-S-AVGREV         PIC $Z,ZZZ,ZZ9.99.
021900           05  FILLER              PIC X(97)  VALUE SPACES.
022000      *
022100       01  RPT-SUMM-LINE-4.
022200           05  FILLER              PIC X(22)  VALUE
022300               'DISTINCT PRODUCTS....'.
022400           05  RL-S-PRODS          PIC ZZ,ZZ9.
022500           05  FILLER              PIC X(101) VALUE SPACES.
022600      *
022700       01  RPT-SUMM-LINE-5.
022800           05  FILLER              PIC X(22)  VALUE
022900               'DISTINCT REGIONS.....'.
023000           05  RL-S-REGNS          PIC ZZ,ZZ9.
023100           05  FILLER              PIC X(101) VALUE SPACES.
023200      *
023300       01  RPT-SUMM-LINE-6.
023400           05  FILLER              PIC X(22)  VALUE
023500               'DATE RANGE...........'.
023600           05  RL-S-EARLY          PIC X(10).
023700           05  FILLER              PIC X(4)   VALUE ' TO '.
023800           05  RL-S-LATE           PIC X(10).
023900           05  FILLER              PIC X(86)  VALUE SPACES.
024000      *
024100       01  RPT-PROD-LINE.
024200           05  RL-P-RANK           PIC Z9.
024300           05  FILLER              PIC X(2)   VALUE '. '.
024400           05  RL-P-NAME           PIC X(30).
024500           05  FILLER              PIC X(3)   VALUE SPACES.
024600           05  RL-P-REVENUE        PIC $$,$$$,$$$,$$9.99.
024700           05  FILLER              PIC X(78)  VALUE SPACES.
024800      *
024900       01  RPT-REGN-LINE.
025000           05  RL-R-NAME           PIC X(20).
025100           05  FILLER              PIC X(2)   VALUE SPACES.
025200           05  RL-R-REVENUE        PIC $$,$$$,$$$,$$9.99.
025300           05  FILLER              PIC X(2)   VALUE SPACES.
025400           05  FILLER              PIC X(1)   VALUE '('.
025500           05  RL-R-PCT            PIC ZZ9.99.
025600           05  FILLER              PIC X(2)   VALUE '%)'.
025700           05  FILLER              PIC X(62)  VALUE SPACES.
025800      *
025900       01  RPT-MNTH-LINE.
026000           05  RL-M-MONTH          PIC X(15).
026100           05  RL-M-REVENUE        PIC $$,$$$,$$$,$$9.99.
026200           05  FILLER              PIC X(2)   VALUE SPACES.
026300           05  RL-M-GROWTH         PIC -ZZ9.99.
026400           05  FILLER              PIC X(1)   VALUE '%'.
026500           05  FILLER              PIC X(2)   VALUE SPACES.
026600           05  RL-M-MARKER         PIC X(6).
026700           05  FILLER              PIC X(67)  VALUE SPACES.
026800      *
026900       01  RPT-PROF-LINE.
027000           05  RL-F-RANK           PIC Z9.
027100           05  FILLER              PIC X(2)   VALUE '. '.
027200           05  RL-F-NAME           PIC X(30).
027300           05  FILLER              PIC X(2)   VALUE SPACES.
027400           05  RL-F-PROFIT         PIC $$,$$$,$$$,$$9.99.
027500           05  FILLER              PIC X(2)   VALUE SPACES.
027600           05  RL-F-MARGIN         PIC Z9.99.
027700           05  FILLER              PIC X(1)   VALUE '%'.
027800           05  FILLER              PIC X(71)  VALUE SPACES.
027900      *
028000       01  RPT-TRAILER-LINE        PIC X(132) VALUE
028100           '*** SALES ANALYSIS COMPLETE ***'.
028200      *
028300       01  LOG-MSG-1.
028400           05  FILLER              PIC X(26)  VALUE
028500               'SLSANL04 - REPORT LINES  '.
028600           05  LM-LINE-CNT         PIC ZZZ,ZZ9.
028700           05  FILLER              PIC X(47) VALUE SPACES.
028800       01  LOG-MSG-2               PIC X(80) VALUE
028900           'SLSANL04 - REPORTER STEP COMPLETE'.
029000      *
029100      ***************************************************************
029200       PROCEDURE DIVISION.
029300      ***************************************************************
029400      *
029500       0000-SLSANL04.
029600           PERFORM 1000-INIT.
029700           PERFORM 2000-BUILD-TABLES.
029800           PERFORM 3000-PRINT-HEADER.
029900           PERFORM 3100-PRINT-SUMMARY.
030000           PERFORM 3200-PRINT-PRODUCTS.
030100           PERFORM 3300-PRINT-REGIONS.
030200           PERFORM 3400-PRINT-MONTHS.
030300           IF HAVE-PROFIT-SW = 'YES'
030400               PERFORM 3500-PRINT-PROFIT
030500           END-IF.
030600           PERFORM 3600-PRINT-TRAILER.
030700           PERFORM 4000-CLOSING.
030800           STOP RUN.
030900      *
030925      *    OPENS ALL THREE FILES BEFORE THE FIRST READ - THE KPI FILE IS
030950      *    THE ONLY INPUT, SLSRPT IS THE PRINTED DASHBOARD AND SLSLOG IS
030975      *    THE USUAL ONE-LINE STEP-COMPLETION MESSAGE FOR THE OPERATOR.
031000       1000-INIT.
031100           OPEN INPUT SALES-KPI.
031200           OPEN OUTPUT SLSRPT.
031300           OPEN OUTPUT SLSLOG.
031400      *
031500      *    -------------------------------------------------------
031600      *    LOAD EVERY KPI RECORD INTO ITS OWN TABLE BY TYPE BYTE.
031700      *    -------------------------------------------------------
031800       2000-BUILD-TABLES.
031900           MOVE 0 TO PROD-IX PROF-IX.
032000           PERFORM 9000-READ.
032016      *    K-REC-TYPE DRIVES THE EVALUATE - EACH WHEN ARM MOVES ONE KPI
032032      *    ROW'S FIELDS INTO THE NEXT FREE SLOT OF ITS OWN TABLE, USING
032048      *    THE 88-LEVEL COUNTER (PROD-CNT, REGN-CNT, ETC.) BOTH AS THE
032064      *    ROW COUNT AND AS THE NEXT INDEX VALUE, SO NO SEPARATE INDEX
032080      *    VARIABLE HAS TO BE MAINTAINED FOR EACH TABLE.
032100       2010-BUILD-LOOP.
032200           IF MORE-RECS = 'NO'
032300               GO TO 2000-EXIT
032400           END-IF.
032500           ADD 1 TO KPI-REC-CNT.
032510      *    THE KPI FILE IS ONE RECORD TYPE ON DISK (SEE THE 88-LEVEL
032520      *    REDEFINES IN THE KPI-REC COPYBOOK) CARRYING FIVE LOGICAL
032530      *    KINDS OF ROW - SORT THEM HERE INTO FIVE IN-MEMORY TABLES
032540      *    SO EACH REPORT SECTION BELOW CAN PRINT FROM ITS OWN TABLE
032550      *    WITHOUT RE-READING THE FILE.
032600           EVALUATE TRUE
032700               WHEN K-IS-SUMMARY
032800                   MOVE 'YES'              TO HAVE-SUMMARY-SW
032900                   MOVE K-TOTAL-TRANS       TO SV-TOTAL-TRANS
033000                   MOVE K-TOTAL-REVENUE     TO SV-TOTAL-REVENUE
033100                   MOVE K-AVG-REVENUE       TO SV-AVG-REVENUE
033200                   MOVE K-DISTINCT-PRODUCTS TO SV-DISTINCT-PRODS
033300                   MOVE K-DISTINCT-REGIONS  TO SV-DISTINCT-REGNS
033400                   MOVE K-EARLIEST-DATE     TO SV-EARLIEST-DATE
033500                   MOVE K-LATEST-DATE       TO SV-LATEST-DATE
033600                   IF K-PROFIT-RUN-FLAG = 'Y'
033700                       MOVE 'YES' TO HAVE-PROFIT-SW
033800                   END-IF
033900               WHEN K-IS-PRODUCT
034000                   ADD 1 TO PROD-CNT
034100                   SET PROD-IX TO PROD-CNT
034200                   MOVE K-RANK             TO PT-RANK (PROD-IX)
034300                   MOVE K-PRODUCT-NAME     TO PT-NAME (PROD-IX)
034400                   MOVE K-PROD-REVENUE     TO PT-REVENUE (PROD-IX)
034500               WHEN K-IS-REGION
034600                   ADD 1 TO REGN-CNT
034700                   SET REGN-IX TO REGN-CNT
034800                   MOVE K-REGION-NAME      TO RT-NAME (REGN-IX)
034900                   MOVE K-REGN-REVENUE     TO RT-REVENUE (REGN-IX)
035000                   MOVE K-REGN-PCT         TO RT-PCT (REGN-IX)
035100               WHEN K-IS-MONTH
035200                   ADD 1 TO MNTH-CNT
035300                   SET MNTH-IX TO MNTH-CNT
035400                   MOVE K-MONTH            TO MT-KEY (MNTH-IX)
035500                   MOVE K-MNTH-REVENUE     TO MT-REVENUE (MNTH-IX)
035600                   MOVE K-GROWTH-RATE      TO MT-GROWTH (MNTH-IX)
035700               WHEN K-IS-PROFIT
035800                   ADD 1 TO PROF-CNT
035900                   SET PROF-IX TO PROF-CNT
036000                   MOVE K-PROFIT-RANK      TO FT-RANK (PROF-IX)
036100                   MOVE K-PROFIT-PRODUCT   TO FT-NAME (PROF-IX)
036200                   MOVE K-PROFIT-REVENUE   TO FT-REVENUE (PROF-IX)
036300                   MOVE K-PROFIT-COST      TO FT-COST (PROF-IX)
036400                   MOVE K-PROFIT-PROFIT    TO FT-PROFIT (PROF-IX)
036500                   MOVE K-PROFIT-MARGIN    TO FT-MARGIN (PROF-IX)
036600           END-EVALUATE.
036700           PERFORM 9000-READ.
036800           GO TO 2010-BUILD-LOOP.
036900       2000-EXIT.
037000           EXIT.
037100      *
037200       3000-PRINT-HEADER.
037300           ADD 1 TO PAGE-CTR.
037400           WRITE PRT-LINE FROM RPT-RULE-LINE AFTER ADVANCING TOP-OF-FORM.
037500           MOVE 'SALES DASHBOARD - KEY METRICS' TO RL-TITLE.
037600           WRITE PRT-LINE FROM RPT-TITLE-LINE AFTER ADVANCING 1 LINE.
037700           WRITE PRT-LINE FROM RPT-RULE-LINE AFTER ADVANCING 1 LINE.
037800      *
037810      *    ONE SUMMARY ROW EXISTS ON THE KPI FILE, SO THIS SECTION
037820      *    HAS NO LOOP - IT MOVES THE SAVED SV- FIELDS STRAIGHT TO
037830      *    THE PRINT LINE, ONE STATEMENT PER FIGURE.
037900       3100-PRINT-SUMMARY.
038000           MOVE '[SUMMARY STATISTICS]' TO RL-BANNER.
038100           WRITE PRT-LINE FROM RPT-BANNER-LINE AFTER ADVANCING 2 LINES.
038200           WRITE PRT-LINE FROM RPT-DASH-LINE AFTER ADVANCING 1 LINE.
038300           MOVE SV-TOTAL-TRANS  TO RL-S-TRANS.
038400           WRITE PRT-LINE FROM RPT-SUMM-LINE-1 AFTER ADVANCING 1 LINE.
038500           MOVE SV-TOTAL-REVENUE TO RL-S-TOTREV.
038600           WRITE PRT-LINE FROM RPT-SUMM-LINE-2 AFTER ADVANCING 1 LINE.
038700           MOVE SV-AVG-REVENUE  TO RL-S-AVGREV.
038800           WRITE PRT-LINE FROM RPT-SUMM-LINE-3 AFTER ADVANCING 1 LINE.
038900           MOVE SV-DISTINCT-PRODS TO RL-S-PRODS.
039000           WRITE PRT-LINE FROM RPT-SUMM-LINE-4 AFTER ADVANCING 1 LINE.
039100           MOVE SV-DISTINCT-REGNS TO RL-S-REGNS.
039200           WRITE PRT-LINE FROM RPT-SUMM-LINE-5 AFTER ADVANCING 1 LINE.
039300           MOVE SV-EARLIEST-DATE TO RL-S-EARLY.
039400           MOVE SV-LATEST-DATE   TO RL-S-LATE.
039500           WRITE PRT-LINE FROM RPT-SUMM-LINE-6 AFTER ADVANCING 1 LINE.
039600      *
039700       3200-PRINT-PRODUCTS.
039800           MOVE '[TOP 5 PRODUCTS BY REVENUE]' TO RL-BANNER.
039900           WRITE PRT-LINE FROM RPT-BANNER-LINE AFTER ADVANCING 2 LINES.
040000           WRITE PRT-LINE FROM RPT-DASH-LINE AFTER ADVANCING 1 LINE.
040100           SET PROD-IX TO 1.
040125      *    PRODUCTS ARRIVE OFF SLSANL03 ALREADY IN RANK ORDER, SO THIS
040150      *    LOOP JUST WALKS THE TABLE TOP TO BOTTOM AND PRINTS - NO SORT
040175      *    OR RANK TEST IS NEEDED HERE.
040200       3210-PRODUCT-LOOP.
040300           IF PROD-IX > PROD-CNT
040400               GO TO 3200-EXIT
040500           END-IF.
040600           MOVE PT-RANK (PROD-IX)     TO RL-P-RANK.
040700           MOVE PT-NAME (PROD-IX)     TO RL-P-NAME.
040800           MOVE PT-REVENUE (PROD-IX)  TO RL-P-REVENUE.
040900           WRITE PRT-LINE FROM RPT-PROD-LINE AFTER ADVANCING 1 LINE.
041000           SET PROD-IX UP BY 1.
041100           GO TO 3210-PRODUCT-LOOP.
041200       3200-EXIT.
041300           EXIT.
041400      *
041500       3300-PRINT-REGIONS.
041600           MOVE '[REGION-WISE REVENUE]' TO RL-BANNER.
041700           WRITE PRT-LINE FROM RPT-BANNER-LINE AFTER ADVANCING 2 LINES.
041800           WRITE PRT-LINE FROM RPT-DASH-LINE AFTER ADVANCING 1 LINE.
041900           SET REGN-IX TO 1.
041925      *    SAME PATTERN AS THE PRODUCT LOOP ABOVE - THE REGION TABLE
041950      *    ARRIVES PRE-SORTED BY DESCENDING REVENUE FROM THE ANALYZER,
041975      *    SO PRINTING IS A STRAIGHT TOP-TO-BOTTOM WALK.
042000       3310-REGION-LOOP.
042100           IF REGN-IX > REGN-CNT
042200               GO TO 3300-EXIT
042300           END-IF.
042400           MOVE RT-NAME (REGN-IX)     TO RL-R-NAME.
042500           MOVE RT-REVENUE (REGN-IX)  TO RL-R-REVENUE.
042600           MOVE RT-PCT (REGN-IX)      TO RL-R-PCT.
042700           WRITE PRT-LINE FROM RPT-REGN-LINE AFTER ADVANCING 1 LINE.
042800           SET REGN-IX UP BY 1.
042900           GO TO 3310-REGION-LOOP.
043000       3300-EXIT.
043100           EXIT.
043200      *
043300       3400-PRINT-MONTHS.
043400           MOVE '[MONTHLY REVENUE GROWTH]' TO RL-BANNER.
043500           WRITE PRT-LINE FROM RPT-BANNER-LINE AFTER ADVANCING 2 LINES.
043600           WRITE PRT-LINE FROM RPT-DASH-LINE AFTER ADVANCING 1 LINE.
043700           SET MNTH-IX TO 1.
043725      *    MONTHS PRINT IN CHRONOLOGICAL ORDER, NOT REVENUE ORDER, SO
043750      *    THE UP/DOWN MARKER BESIDE EACH GROWTH FIGURE READS AS A
043775      *    TREND LINE ACROSS THE PAGE RATHER THAN A RANKED LIST.
043800       3410-MONTH-LOOP.
043900           IF MNTH-IX > MNTH-CNT
044000               GO TO 3400-EXIT
044100           END-IF.
044200           MOVE MT-KEY (MNTH-IX)      TO RL-M-MONTH.
044300           MOVE MT-REVENUE (MNTH-IX)  TO RL-M-REVENUE.
044400           MOVE MT-GROWTH (MNTH-IX)   TO RL-M-GROWTH.
044500           IF MT-GROWTH (MNTH-IX) < 0
044600               MOVE '[DOWN]' TO RL-M-MARKER
044700           ELSE
044800               MOVE '[UP]  ' TO RL-M-MARKER
044900           END-IF.
045000           WRITE PRT-LINE FROM RPT-MNTH-LINE AFTER ADVANCING 1 LINE.
045100           SET MNTH-IX UP BY 1.
045200           GO TO 3410-MONTH-LOOP.
045300       3400-EXIT.
045400           EXIT.
045500      *
045510      *    PRINTED ONLY WHEN SLSANL03 RAN ITS PROFIT CALCS (SEE
045520      *    HAVE-PROFIT-SW, SET FROM THE SUMMARY ROW'S PROFIT-RUN
045530      *    FLAG) - A SITE RUNNING WITHOUT UPSI-0 SET GETS A REPORT
045540      *    WITH NO PROFIT SECTION, NOT A SECTION FULL OF ZEROS.
045600       3500-PRINT-PROFIT.
045700           MOVE '[TOP 5 PRODUCTS BY PROFIT MARGIN]' TO RL-BANNER.
045800           WRITE PRT-LINE FROM RPT-BANNER-LINE AFTER ADVANCING 2 LINES.
045900           WRITE PRT-LINE FROM RPT-DASH-LINE AFTER ADVANCING 1 LINE.
046000           SET PROF-IX TO 1.
046025      *    PRINTS FROM THE PROFIT TABLE ONLY WHEN 3500-PRINT-PROFIT WAS
046050      *    REACHED AT ALL - PROF-CNT STAYS ZERO ON A RUN WITH NO PROFIT
046075      *    ROWS ON THE KPI FILE, SO THIS LOOP FALLS THROUGH IMMEDIATELY.
046100       3510-PROFIT-LOOP.
046200           IF PROF-IX > PROF-CNT
046300               GO TO 3500-EXIT
046400           END-IF.
046500           MOVE FT-RANK (PROF-IX)     TO RL-F-RANK.
046600           MOVE FT-NAME (PROF-IX)     TO RL-F-NAME.
046700           MOVE FT-PROFIT (PROF-IX)   TO RL-F-PROFIT.
046800           MOVE FT-MARGIN (PROF-IX)   TO RL-F-MARGIN.
046900           WRITE PRT-LINE FROM RPT-PROF-LINE AFTER ADVANCING 1 LINE.
047000           SET PROF-IX UP BY 1.
047100           GO TO 3510-PROFIT-LOOP.
047200       3500-EXIT.
047300           EXIT.
047400      *
047500       3600-PRINT-TRAILER.
047600           WRITE PRT-LINE FROM RPT-RULE-LINE AFTER ADVANCING 2 LINES.
047700           WRITE PRT-LINE FROM RPT-TRAILER-LINE AFTER ADVANCING 1 LINE.
047800      *
047825      *    KPI-REC-CNT COUNTS EVERY ROW READ REGARDLESS OF TYPE, SO THE
047850      *    LOG MESSAGE REPORTS THE FULL RECORD COUNT OFF THE KPI FILE,
047875      *    NOT JUST THE ROWS THAT ENDED UP ON THE PRINTED REPORT.
047900       4000-CLOSING.
048000           MOVE KPI-REC-CNT TO LM-LINE-CNT.
048100           WRITE LOG-LINE FROM LOG-MSG-1.
048200           WRITE LOG-LINE FROM LOG-MSG-2.
048300           CLOSE SALES-KPI.
048400           CLOSE SLSRPT.
048500           CLOSE SLSLOG.
048600      *
048700       9000-READ.
048800           READ SALES-KPI
048900               AT END
049000                   MOVE 'NO' TO MORE-RECS.
