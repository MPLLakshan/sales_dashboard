000100       IDENTIFICATION DIVISION.
000200      *
000300       PROGRAM-ID.            SLSANL01.
000400       AUTHOR.                J R HANNIGAN.
000500       INSTALLATION.          DATA PROCESSING - SALES ANALYSIS UNIT.
000600       DATE-WRITTEN.          06/14/87.
000700       DATE-COMPILED.
000800       SECURITY.              UNCLASSIFIED - INTERNAL USE ONLY.
000900      *
001000      ***************************************************************
001100      *                     C H A N G E   L O G                     *
001200      ***************************************************************
001300      * DATE      PGMR  REQUEST#   DESCRIPTION OF CHANGE             *
001400      * --------  ----  ---------  -------------------------------- *
001500      * 06/14/87  JRH   ORIG-0146  ORIGINAL PROGRAM.  READS THE      *
001600      *                            SALES TRANSACTION FILE, EDITS THE *
001700      *                            FIVE REQUIRED FIELDS, WRITES THE  *
001800      *                            VALIDATED PASS-THRU FILE FOR THE  *
001900      *                            CLEANER STEP.                     *
002000      * 09/02/88  JRH   CR-0203    ADDED EDIT OF QUANTITY FIELD, WAS *
002100      *                            REVENUE ONLY IN THE ORIGINAL.     *
002200      * 03/11/91  TLK   CR-0388    ADDED SLSLOG STEP-COMPLETION      *
002300      *                            MESSAGE LINES.                    *
002400      * 07/23/93  TLK   CR-0455    DATE EDIT CHANGED TO YYYY-MM-DD,  *
002500      *                            WAS MM/DD/YY.                     *
002600      * 01/05/95  PDW   CR-0512    EMPTY SALES FILE NOW ABENDS THE   *
002700      *                            STEP, PER INTERNAL AUDIT FINDING. *
002800      * 11/18/98  PDW   Y2K-0031   Y2K - HEADING NOW CARRIES 4-DIGIT *
002900      *                            YEAR, NO 2-DIGIT YEAR FIELDS LEFT.*
003000      * 02/09/99  PDW   Y2K-0031   Y2K - VERIFIED SLSERR PAGE-DATE   *
003100      *                            FIELD ROLLS OVER CENTURY CLEAN.   *
003200      * 08/30/01  RMC   CR-0601    ADDED SLSERR WARNING REPORT, WAS  *
003300      *                            LOGGED TO SLSLOG ONLY BEFORE.     *
003400      * 04/14/04  RMC   CR-0649    PASS-THRU RECORD NOW CARRIES A    *
003500      *                            FIELD-LEVEL OK/NOT-OK FLAG SO THE *
003600      *                            CLEANER STEP KNOWS WHAT WE SAW.   *
003700      * 10/02/07  RMC   CR-0702    RAISED SLSERR PAGE SIZE, WARNING  *
003800      *                            COUNT WAS OVERRUNNING THE FOOTING.*
003900      * 05/19/11  SLB   CR-0788    ADDED FILE STATUS TEST FOR A      *
004000      *                            MISSING SALES FILE ON OPEN.       *
004010      * 03/18/17  DWK   CR-0855    ABEND SWITCH, FILE STATUS BYTE,   *
004020      *                            AND THE MONTH/DAY RANGE LIMITS    *
004030      *                            PULLED OUT OF WORK-AREA TO        *
004040      *                            STANDALONE 77-LEVELS PER THE NEW  *
004050      *                            CODING STANDARD.                  *
004060      * 06/11/19  DWK   CR-0844    REVENUE/QUANTITY NOW STRIPPED OF   *
004070      *                            '$' AND ',' BEFORE THE NUMERIC     *
004080      *                            EDIT, WAS REJECTED AS NOT NUMERIC. *
004090      ***************************************************************
004200      *
004300      ***************************************************************
004400      * THIS IS STEP 1 OF THE SALES ANALYSIS NIGHTLY RUN (LOADER).   *
004500      * INPUT  - SALESIN  RAW SALES TRANSACTION FILE FROM DOWNLOAD.  *
004600      * OUTPUT - SALESVAL EVERY RECORD, PASSED OR NOT, PLUS FIELD    *
004700      *                   LEVEL VALIDITY FLAGS FOR THE CLEANER STEP. *
004800      *          SLSERR   WARNING REPORT OF EVERY RECORD THAT FAILED *
004900      *                   AN EDIT.  THE STEP DOES NOT STOP ON A BAD  *
005000      *                   RECORD, ONLY ON A MISSING OR EMPTY FILE.   *
005100      *          SLSLOG   STEP COMPLETION COUNTS.                    *
005200      ***************************************************************
005300      *
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM.
005800      *
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100      *
006200           SELECT SALES-FILE  ASSIGN TO SALESIN
006300                  ORGANIZATION IS LINE SEQUENTIAL
006400                  FILE STATUS IS C-FS-IN.
006500      *
006600           SELECT SALES-VAL   ASSIGN TO SALESVAL
006700                  ORGANIZATION IS LINE SEQUENTIAL.
006800      *
006900           SELECT SLSERR      ASSIGN TO SLSERR
007000                  ORGANIZATION IS RECORD SEQUENTIAL.
007100      *
007200           SELECT SLSLOG      ASSIGN TO SLSLOG
007300                  ORGANIZATION IS LINE SEQUENTIAL.
007400      *
007500       DATA DIVISION.
007600       FILE SECTION.
007700      *
007800       FD  SALES-FILE
007900           LABEL RECORD IS STANDARD
008000           RECORD CONTAINS 80 CHARACTERS
008100           DATA RECORD IS I-SALE-REC.
008200      *
008300       01  I-SALE-REC.
008400           05  I-SALE-DATE         PIC X(10).
008500           05  I-SALE-DATE-R  REDEFINES I-SALE-DATE.
008600               10  I-DATE-YYYY     PIC X(4).
008700               10  FILLER          PIC X.
008800               10  I-DATE-MM       PIC X(2).
008900               10  FILLER          PIC X.
009000               10  I-DATE-DD       PIC X(2).
009100           05  I-SALE-PRODUCT      PIC X(30).
009200           05  I-SALE-REGION       PIC X(20).
009300           05  I-SALE-REVENUE      PIC S9(9)V99.
009400           05  I-SALE-REVENUE-R REDEFINES I-SALE-REVENUE
009500                                   PIC X(11).
009600           05  I-SALE-QUANTITY     PIC S9(7).
009700           05  I-SALE-QUANTITY-R REDEFINES I-SALE-QUANTITY
009800                                   PIC X(7).
009900           05  FILLER              PIC X(2).
010000      *
010100       FD  SALES-VAL
010200           LABEL RECORD IS STANDARD
010300           RECORD CONTAINS 86 CHARACTERS
010400           DATA RECORD IS V-SALE-REC.
010500      *
010600       01  V-SALE-REC.
010700           05  V-SALE-DATE         PIC X(10).
010800           05  V-SALE-PRODUCT      PIC X(30).
010900           05  V-SALE-REGION       PIC X(20).
011000           05  V-SALE-REVENUE      PIC S9(9)V99.
011100           05  V-SALE-QUANTITY     PIC S9(7).
011200           05  V-SALE-FLAGS.
011300               10  V-DATE-OK       PIC X.
011400                   88  DATE-IS-OK      VALUE 'Y'.
011500                   88  DATE-IS-BAD     VALUE 'N'.
011600               10  V-PROD-OK       PIC X.
011700                   88  PROD-IS-OK      VALUE 'Y'.
011800                   88  PROD-IS-BAD     VALUE 'N'.
011900               10  V-REGN-OK       PIC X.
012000                   88  REGN-IS-OK      VALUE 'Y'.
012100                   88  REGN-IS-BAD     VALUE 'N'.
012200               10  V-REV-OK        PIC X.
012300                   88  REV-IS-OK       VALUE 'Y'.
012400                   88  REV-IS-BAD      VALUE 'N'.
012500               10  V-QTY-OK        PIC X.
012600                   88  QTY-IS-OK       VALUE 'Y'.
012700                   88  QTY-IS-BAD      VALUE 'N'.
012800           05  FILLER              PIC X(3).
012900      *
013000       FD  SLSERR
013100           LABEL RECORD IS OMITTED
013200           RECORD CONTAINS 132 CHARACTERS
013300           LINAGE IS 60 WITH FOOTING AT 55
013400           DATA RECORD IS SLSERR-LINE.
013500      *
013600       01  SLSERR-LINE             PIC X(132).
013700      *
013800       FD  SLSLOG
013900           LABEL RECORD IS STANDARD
014000           RECORD CONTAINS 80 CHARACTERS
014100           DATA RECORD IS LOG-LINE.
014200      *
014300       01  LOG-LINE                PIC X(80).
014400      *
014500       WORKING-STORAGE SECTION.
014510      *    STANDALONE SCALARS - KEPT OUT OF WORK-AREA SO THE ABEND
014520      *    SWITCH, THE OPEN-TIME FILE STATUS, AND THE DATE-RANGE
014530      *    LIMITS ARE EACH ONE LOOK-UP AWAY INSTEAD OF BURIED IN A
014540      *    GROUP.
014550       77  ABEND-SW            PIC XXX           VALUE 'NO'.
014560       77  C-FS-IN             PIC XX            VALUE SPACES.
014570           88  FS-IN-OK                  VALUE '00'.
014580           88  FS-IN-AT-EOF              VALUE '10'.
014590       77  C-MIN-MONTH         PIC 9             VALUE 1.
014600       77  C-MAX-MONTH         PIC 99            VALUE 12.
014610       77  C-MIN-DAY           PIC 9             VALUE 1.
014620       77  C-MAX-DAY           PIC 99            VALUE 31.
014630      *
014700       01  WORK-AREA.
014800           05  C-REC-CTR           PIC 9(7)  COMP    VALUE ZERO.
014900           05  C-WARN-CTR          PIC 9(7)  COMP    VALUE ZERO.
015000           05  C-PCTR              PIC 99    COMP    VALUE ZERO.
015100           05  MORE-RECS           PIC XXX           VALUE 'YES'.
015200           05  ERR-SWITCH          PIC XXX           VALUE 'NO'.
015700           05  FILLER              PIC X(14)         VALUE SPACES.
015800      *
015900       01  I-DATE.
016000           05  I-YEAR              PIC 9(4).
016100           05  I-MONTH             PIC 99.
016200           05  I-DAY               PIC 99.
016300           05  FILLER              PIC X(2)          VALUE SPACES.
016310      *
016320      *    A HAND-KEYED EXTRACT SOMETIMES CARRIES A '$' OR A THOUSANDS
016330      *    ',' IN THE REVENUE OR QUANTITY COLUMN - THIS WORK AREA IS
016340      *    WHERE 2050-STRIP-PUNCT SQUEEZES THOSE OUT BEFORE THE
016350      *    NUMERIC EDIT IN 2100-VALIDATION RUNS.
016360       01  PUNCT-AREA.
016370           05  PUNCT-RAW           PIC X(11).
016380           05  PUNCT-LEFT          PIC X(11).
016390           05  PUNCT-CLEAN         PIC X(11).
016400           05  PUNCT-FLD-LEN       PIC 99    COMP  VALUE ZERO.
016410           05  PUNCT-SCAN-IX       PIC 99    COMP  VALUE ZERO.
016420           05  PUNCT-OUT-IX        PIC 99    COMP  VALUE ZERO.
016430           05  FILLER              PIC X(4)        VALUE SPACES.
016440      *
016500       01  ERROR-TITLE.
016600           05  FILLER              PIC X(6)   VALUE 'DATE:'.
016700           05  O-MONTH             PIC 99.
016800           05  FILLER              PIC X      VALUE '/'.
016900           05  O-DAY               PIC 99.
017000           05  FILLER              PIC X      VALUE '/'.
017100           05  O-YEAR              PIC 9(4).
017200           05  FILLER              PIC X(34)  VALUE SPACES.
017300           05  FILLER              PIC X(35)  VALUE
017400               'SALES ANALYSIS - LOADER WARNINGS'.
017500           05  FILLER              PIC X(38)  VALUE SPACES.
017600           05  FILLER              PIC X(6)   VALUE 'PAGE:'.
017700           05  O-PCTR              PIC Z9.
017800      *
017900       01  ERROR-COL-HDG.
018000           05  FILLER              PIC X(12)  VALUE 'ERROR RECORD'.
018100           05  FILLER              PIC X(60)  VALUE SPACES.
018200           05  FILLER              PIC X(17)  VALUE
018300               'ERROR DESCRIPTION'.
018400           05  FILLER              PIC X(43)  VALUE SPACES.
018500      *
018600       01  ERROR-RECORD.
018700           05  O-RECORD            PIC X(80).
018800           05  FILLER              PIC X      VALUE SPACES.
018900           05  O-ERR-MSG           PIC X(40).
019000           05  FILLER              PIC X(11)  VALUE SPACES.
019100      *
019200       01  ERROR-TOTAL.
019300           05  FILLER              PIC X(23)  VALUE
019400               'TOTAL WARNINGS WRITTEN'.
019500           05  FILLER              PIC X(2)   VALUE SPACES.
019600           05  O-ERR-CTR           PIC Z,ZZ9.
019700           05  FILLER              PIC X(102) VALUE SPACES.
019800      *
019900       01  LOG-MSG-1.
020000           05  FILLER              PIC X(28)  VALUE
020100               'SLSANL01 - RECORDS READ    '.
020200           05  LM-REC-CTR          PIC ZZZ,ZZ9.
020300           05  FILLER              PIC X(45) VALUE SPACES.
020400      *
020500       01  LOG-MSG-2.
020600           05  FILLER              PIC X(28)  VALUE
020700               'SLSANL01 - WARNINGS WRITTEN '.
020800           05  LM-WARN-CTR         PIC ZZZ,ZZ9.
020900           05  FILLER              PIC X(45) VALUE SPACES.
021000      *
021100       01  LOG-MSG-3               PIC X(80) VALUE
021200           'SLSANL01 - LOADER STEP COMPLETE'.
021300      *
021400      ***************************************************************
021500       PROCEDURE DIVISION.
021600      ***************************************************************
021700      *
021800       0000-SLSANL01.
021900           PERFORM 1000-INIT.
022000           IF ABEND-SW = 'YES'
022100               GO TO 0000-EXIT
022200           END-IF.
022300           PERFORM 2000-MAINLINE
022400               UNTIL MORE-RECS = 'NO'.
022500           PERFORM 3000-CLOSING.
022600       0000-EXIT.
022700           STOP RUN.
022800      *
022900      *    -------------------------------------------------------
023000      *    OPEN THE STEP'S FILES.  A MISSING OR EMPTY SALES FILE
023100      *    IS A FATAL CONDITION - SEE CR-0512 ABOVE.
023200      *    -------------------------------------------------------
023300       1000-INIT.
023400           MOVE FUNCTION CURRENT-DATE TO I-DATE.
023500           MOVE I-DAY TO O-DAY.
023600           MOVE I-MONTH TO O-MONTH.
023700           MOVE I-YEAR TO O-YEAR.
023800      *
023900           OPEN INPUT SALES-FILE.
024000           IF NOT FS-IN-OK
024100               DISPLAY 'SLSANL01 - SALESIN FILE NOT FOUND, STATUS '
024200                       C-FS-IN
024300               MOVE 'YES' TO ABEND-SW
024400               GO TO 1000-EXIT
024500           END-IF.
024600      *
024700           OPEN OUTPUT SALES-VAL.
024800           OPEN OUTPUT SLSERR.
024900           OPEN OUTPUT SLSLOG.
025000      *
025100           PERFORM 9000-READ.
025200           IF MORE-RECS = 'NO'
025300               DISPLAY 'SLSANL01 - SALESIN FILE HAS NO DATA RECORDS'
025400               MOVE 'YES' TO ABEND-SW
025500               CLOSE SALES-FILE SALES-VAL SLSERR SLSLOG
025600               GO TO 1000-EXIT
025700           END-IF.
025800      *
025900           PERFORM 9100-ERR-HEADING.
026000       1000-EXIT.
026100           EXIT.
026200      *
026300      *    -------------------------------------------------------
026400      *    ONE PASS PER INPUT RECORD - EDIT, WARN, PASS THRU.
026500      *    -------------------------------------------------------
026600       2000-MAINLINE.
026700           PERFORM 2100-VALIDATION THRU 2100-EXIT.
026800           IF ERR-SWITCH = 'YES'
026900               PERFORM 2200-ERROR-PRT
027000           END-IF.
027100           PERFORM 2300-PASSTHRU.
027200           PERFORM 9000-READ.
027206      *
027212      *    -------------------------------------------------------
027219      *    CR-0844 - BLANK OUT '$' AND ',' IN THE REVENUE AND
027225      *    QUANTITY COLUMNS AND SQUEEZE THE REMAINING DIGITS RIGHT,
027232      *    ZERO-FILLED, BEFORE THE NUMERIC EDIT BELOW RUNS - A
027238      *    DOLLAR SIGN OR A THOUSANDS COMMA USED TO SEND A GOOD
027245      *    AMOUNT TO SLSERR AS "NOT NUMERIC" INSTEAD OF BEING KEPT.
027251      *    -------------------------------------------------------
027258       2050-STRIP-PUNCT.
027264           MOVE I-SALE-REVENUE-R TO PUNCT-RAW.
027270           MOVE 11               TO PUNCT-FLD-LEN.
027277           PERFORM 2060-SQUEEZE THRU 2060-EXIT.
027283           MOVE PUNCT-CLEAN      TO I-SALE-REVENUE-R.
027290      *
027296           MOVE I-SALE-QUANTITY-R TO PUNCT-RAW.
027303           MOVE 7                 TO PUNCT-FLD-LEN.
027309           PERFORM 2060-SQUEEZE THRU 2060-EXIT.
027316           MOVE PUNCT-CLEAN       TO I-SALE-QUANTITY-R.
027322       2050-EXIT.
027329           EXIT.
027335      *
027341      *    SCANS PUNCT-RAW LEFT TO RIGHT, COPYING EVERY NON-BLANK
027348      *    CHARACTER (I.E. EVERY DIGIT OR SIGN, NOW THAT '$' AND ','
027354      *    HAVE BEEN BLANKED) INTO PUNCT-LEFT, THEN SLIDES THAT
027361      *    COMPACTED STRING TO THE RIGHT OF PUNCT-CLEAN AND ZERO-
027367      *    FILLS THE FRONT, SO THE FIELD READS AS AN ORDINARY
027374      *    RIGHT-JUSTIFIED SIGNED AMOUNT AGAIN.  A FIELD THAT COMES
027380      *    OUT ENTIRELY BLANK IS LEFT BLANK, NOT ZERO-FILLED, SO THE
027387      *    MISSING-VALUE CHECK BELOW STILL CATCHES IT.
027393       2060-SQUEEZE.
027400           INSPECT PUNCT-RAW REPLACING ALL '$' BY SPACE
027406                                       ALL ',' BY SPACE.
027412           MOVE SPACES TO PUNCT-LEFT.
027419           MOVE ZERO   TO PUNCT-OUT-IX.
027425           MOVE 1      TO PUNCT-SCAN-IX.
027432       2060-SCAN-LOOP.
027438           IF PUNCT-SCAN-IX > PUNCT-FLD-LEN
027445               GO TO 2060-FINISH
027451           END-IF.
027458           IF PUNCT-RAW (PUNCT-SCAN-IX:1) NOT = SPACE
027464               ADD 1 TO PUNCT-OUT-IX
027470               MOVE PUNCT-RAW (PUNCT-SCAN-IX:1)
027477                            TO PUNCT-LEFT (PUNCT-OUT-IX:1)
027483           END-IF.
027490           ADD 1 TO PUNCT-SCAN-IX.
027496           GO TO 2060-SCAN-LOOP.
027503       2060-FINISH.
027509           IF PUNCT-OUT-IX = ZERO
027516               MOVE SPACES TO PUNCT-CLEAN
027522               GO TO 2060-EXIT
027529           END-IF.
027535           MOVE ZERO TO PUNCT-CLEAN.
027541           MOVE PUNCT-LEFT (1 : PUNCT-OUT-IX)
027548                TO PUNCT-CLEAN (PUNCT-FLD-LEN - PUNCT-OUT-IX + 1 :
027554                                PUNCT-OUT-IX).
027561       2060-EXIT.
027567           EXIT.
027574      *
027580       2100-VALIDATION.
027587           PERFORM 2050-STRIP-PUNCT THRU 2050-EXIT.
027593           MOVE 'NO' TO ERR-SWITCH.
027600           MOVE I-SALE-DATE     TO V-SALE-DATE.
027700           MOVE I-SALE-PRODUCT  TO V-SALE-PRODUCT.
027800           MOVE I-SALE-REGION   TO V-SALE-REGION.
027900           MOVE I-SALE-REVENUE  TO V-SALE-REVENUE.
028000           MOVE I-SALE-QUANTITY TO V-SALE-QUANTITY.
028100           MOVE 'Y' TO V-DATE-OK V-PROD-OK V-REGN-OK.
028200           MOVE 'Y' TO V-REV-OK  V-QTY-OK.
028300      *
028400           IF I-SALE-DATE = SPACES
028500               MOVE 'N' TO V-DATE-OK
028600               MOVE 'YES' TO ERR-SWITCH
028700               MOVE 'SALES DATE IS MISSING' TO O-ERR-MSG
028800               GO TO 2100-EXIT
028900           END-IF.
029000      *
029100           IF I-DATE-YYYY IS NOT NUMERIC
029200           OR I-DATE-MM   IS NOT NUMERIC
029300           OR I-DATE-DD   IS NOT NUMERIC
029400               MOVE 'N' TO V-DATE-OK
029500               MOVE 'YES' TO ERR-SWITCH
029600               MOVE 'SALES DATE NOT YYYY-MM-DD' TO O-ERR-MSG
029700               GO TO 2100-EXIT
029800           END-IF.
029900      *
029910      *    THE NUMERIC TEST ABOVE ONLY PROVES THE THREE PIECES ARE
029920      *    DIGITS - IT DOES NOT PROVE THEY FORM A REAL CALENDAR DATE.
029930      *    A SEPARATE RANGE CHECK CATCHES THINGS LIKE MONTH 13 OR
029940      *    DAY 00 THAT WOULD OTHERWISE RIDE THROUGH AS "NUMERIC."
030000           IF I-DATE-MM < C-MIN-MONTH OR I-DATE-MM > C-MAX-MONTH
030100           OR I-DATE-DD < C-MIN-DAY   OR I-DATE-DD > C-MAX-DAY
030200               MOVE 'N' TO V-DATE-OK
030300               MOVE 'YES' TO ERR-SWITCH
030400               MOVE 'SALES DATE OUT OF RANGE' TO O-ERR-MSG
030500               GO TO 2100-EXIT
030600           END-IF.
030700      *
030710      *    PRODUCT AND REGION ARE FREE-FORM TEXT ON THE FEED - THE
030720      *    ONLY EDIT WE CAN DO WITHOUT A REFERENCE TABLE IS A
030730      *    MISSING-DATA CHECK. A BLANK NAME MEANS THE UPSTREAM
030740      *    EXTRACT DROPPED A FIELD AND THE ROW CANNOT BE GROUPED.
030800           IF I-SALE-PRODUCT = SPACES
030900               MOVE 'N' TO V-PROD-OK
031000               MOVE 'YES' TO ERR-SWITCH
031100               MOVE 'PRODUCT NAME IS MISSING' TO O-ERR-MSG
031200               GO TO 2100-EXIT
031300           END-IF.
031400      *
031500           IF I-SALE-REGION = SPACES
031600               MOVE 'N' TO V-REGN-OK
031700               MOVE 'YES' TO ERR-SWITCH
031800               MOVE 'REGION NAME IS MISSING' TO O-ERR-MSG
031900               GO TO 2100-EXIT
032000           END-IF.
032100      *
032110      *    REVENUE AND QUANTITY EACH GET A TWO-STEP EDIT - FIRST A
032120      *    MISSING CHECK ON THE RAW REDEFINED TEXT, THEN A NUMERIC
032130      *    CHECK ON THE SIGNED FIELD. CHECKING NUMERIC FIRST WOULD
032140      *    MISSTATE A BLANK FIELD AS "NOT NUMERIC" IN THE LOG.
032200           IF I-SALE-REVENUE-R = SPACES
032300               MOVE 'N' TO V-REV-OK
032400               MOVE 'YES' TO ERR-SWITCH
032500               MOVE 'REVENUE AMOUNT IS MISSING' TO O-ERR-MSG
032600               GO TO 2100-EXIT
032700           END-IF.
032800      *
032900           IF I-SALE-REVENUE IS NOT NUMERIC
033000               MOVE 'N' TO V-REV-OK
033100               MOVE 'YES' TO ERR-SWITCH
033200               MOVE 'REVENUE AMOUNT NOT NUMERIC' TO O-ERR-MSG
033300               GO TO 2100-EXIT
033400           END-IF.
033500      *
033600           IF I-SALE-QUANTITY-R = SPACES
033700               MOVE 'N' TO V-QTY-OK
033800               MOVE 'YES' TO ERR-SWITCH
033900               MOVE 'QUANTITY IS MISSING' TO O-ERR-MSG
034000               GO TO 2100-EXIT
034100           END-IF.
034200      *
034300           IF I-SALE-QUANTITY IS NOT NUMERIC
034400               MOVE 'N' TO V-QTY-OK
034500               MOVE 'YES' TO ERR-SWITCH
034600               MOVE 'QUANTITY NOT NUMERIC' TO O-ERR-MSG
034700           END-IF.
034800       2100-EXIT.
034900           EXIT.
035000      *
035100       2200-ERROR-PRT.
035200           ADD 1 TO C-WARN-CTR.
035300           MOVE I-SALE-REC TO O-RECORD.
035400           WRITE SLSERR-LINE FROM ERROR-RECORD
035500               AFTER ADVANCING 1 LINE
035600                   AT EOP
035700                       PERFORM 9100-ERR-HEADING.
035800      *
035810      *    ROWS THAT FAILED AN EDIT STILL PASS THRU - WE FLAG AND
035820      *    LOG THEM, WE DO NOT DROP THEM. DOWNSTREAM SLSANL02
035830      *    DECIDES WHAT TO DO WITH A FLAGGED ROW.
035900       2300-PASSTHRU.
036000           ADD 1 TO C-REC-CTR.
036100           WRITE V-SALE-REC.
036200      *
036300      *    -------------------------------------------------------
036400      *    STEP TOTALS - WARNING FOOTING AND SLSLOG COUNTS.
036500      *    -------------------------------------------------------
036600       3000-CLOSING.
036700           MOVE C-WARN-CTR TO O-ERR-CTR.
036800           WRITE SLSERR-LINE FROM ERROR-TOTAL
036900               AFTER ADVANCING 3 LINES.
037000      *
037100           MOVE C-REC-CTR  TO LM-REC-CTR.
037200           MOVE C-WARN-CTR TO LM-WARN-CTR.
037300           WRITE LOG-LINE FROM LOG-MSG-1.
037400           WRITE LOG-LINE FROM LOG-MSG-2.
037500           WRITE LOG-LINE FROM LOG-MSG-3.
037600      *
037700           CLOSE SALES-FILE.
037800           CLOSE SALES-VAL.
037900           CLOSE SLSERR.
038000           CLOSE SLSLOG.
038100      *
038200       9000-READ.
038300           READ SALES-FILE
038400               AT END
038500                   MOVE 'NO' TO MORE-RECS.
038600      *
038610      *    PAGE HEADING FOR THE EXCEPTION REPORT ONLY - THE CLEAN
038620      *    PASSTHRU FILE CARRIES NO PRINT HEADINGS OF ITS OWN.
038700       9100-ERR-HEADING.
038800           ADD 1 TO C-PCTR.
038900           MOVE C-PCTR TO O-PCTR.
039000           WRITE SLSERR-LINE FROM ERROR-TITLE
039100               AFTER ADVANCING PAGE.
039200           WRITE SLSERR-LINE FROM ERROR-COL-HDG
039300               AFTER ADVANCING 2 LINES.
