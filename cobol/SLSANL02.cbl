000100       IDENTIFICATION DIVISION.
000200      *
000300       PROGRAM-ID.            SLSANL02.
000400       AUTHOR.                J R HANNIGAN.
000500       INSTALLATION.          DATA PROCESSING - SALES ANALYSIS UNIT.
000600       DATE-WRITTEN.          07/02/87.
000700       DATE-COMPILED.
000800       SECURITY.              UNCLASSIFIED - INTERNAL USE ONLY.
000900      *
001000      ***************************************************************
001100      *                     C H A N G E   L O G                     *
001200      ***************************************************************
001300      * DATE      PGMR  REQUEST#   DESCRIPTION OF CHANGE             *
001400      * --------  ----  ---------  -------------------------------- *
001500      * 07/02/87  JRH   ORIG-0146  ORIGINAL PROGRAM.  DROPS EXACT    *
001600      *                            DUPLICATE ROWS AND FILLS MISSING  *
001700      *                            NUMERIC AND TEXT VALUES.          *
001800      * 02/14/89  JRH   CR-0211    TABLE SIZE RAISED FROM 500 TO     *
001900      *                            1500 ENTRIES, VOLUME GREW.        *
002000      * 05/30/91  TLK   CR-0392    MODE FILL NOW BREAKS FREQUENCY    *
002100      *                            TIES ON ASCENDING SORT ORDER, WAS *
002200      *                            FIRST-SEEN BEFORE (AUDIT FINDING).*
002300      * 09/19/94  TLK   CR-0470    MEDIAN CALC CORRECTED FOR EVEN    *
002400      *                            COUNTS - NOW AVERAGES THE TWO     *
002500      *                            MIDDLE VALUES INSTEAD OF THE      *
002600      *                            LOWER ONE.                        *
002700      * 12/02/98  PDW   Y2K-0031   Y2K - DATE TYPE-FIX EDIT REWORKED *
002800      *                            FOR 4-DIGIT YEAR, WAS 2-DIGIT.    *
002900      * 06/07/99  PDW   Y2K-0031   Y2K - VERIFIED SORT PARAGRAPHS ON *
003000      *                            CENTURY-SPANNING TEST DECK.       *
003100      * 03/22/02  RMC   CR-0615    TABLE SIZE RAISED TO 3000, ADDED  *
003200      *                            SLSLOG WARNING IF TABLE IS FULL.  *
003300      * 08/11/06  RMC   CR-0690    ADDED "UNKNOWN" DEFAULT WHEN A    *
003400      *                            TEXT COLUMN HAS NO VALUE AT ALL.  *
003500      * 01/30/13  SLB   CR-0805    SPLIT DUPLICATE PASS OUT OF THE   *
003600      *                            FILL PASS FOR CLEARER SLSLOG      *
003700      *                            COUNTS (DUPES VS. FILLS).         *
003710      * 03/18/17  DWK   CR-0856    TABLE-SIZE CEILING AND DUPLICATE  *
003720      *                            SWITCH PULLED OUT OF WORK-AREA TO *
003730      *                            STANDALONE 77-LEVELS PER THE NEW  *
003740      *                            CODING STANDARD.                  *
003800      ***************************************************************
003900      *
004000      ***************************************************************
004100      * THIS IS STEP 2 OF THE SALES ANALYSIS NIGHTLY RUN (CLEANER).  *
004200      * INPUT  - SALESVAL VALIDATED PASS-THRU FROM SLSANL01, WITH    *
004300      *                   FIELD-LEVEL OK/NOT-OK FLAGS.               *
004400      * OUTPUT - SALESCLN FULLY CLEANED RECORDS - NO DUPLICATES, NO  *
004500      *                   BLANK OR UNPARSEABLE VALUES.               *
004600      *          SLSLOG   DUPLICATE AND FILL COUNTS.                 *
004700      * METHOD - THE WHOLE FILE IS BROUGHT INTO THE SALE-TABLE BELOW *
004800      *          SO MEDIAN AND MODE CAN BE COMPUTED OVER THE FULL    *
004900      *          RECORD SET, NOT JUST A RUNNING SAMPLE.               *
005000      ***************************************************************
005100      *
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SPECIAL-NAMES.
005500           C01 IS TOP-OF-FORM.
005600      *
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900      *
006000           SELECT SALES-VAL   ASSIGN TO SALESVAL
006100                  ORGANIZATION IS LINE SEQUENTIAL.
006200      *
006300           SELECT SALES-CLN   ASSIGN TO SALESCLN
006400                  ORGANIZATION IS LINE SEQUENTIAL.
006500      *
006600           SELECT SLSLOG      ASSIGN TO SLSLOG
006700                  ORGANIZATION IS LINE SEQUENTIAL.
006800      *
006900       DATA DIVISION.
007000       FILE SECTION.
007100      *
007200       FD  SALES-VAL
007300           LABEL RECORD IS STANDARD
007400           RECORD CONTAINS 86 CHARACTERS
007500           DATA RECORD IS V-SALE-REC.
007600      *
007700       01  V-SALE-REC.
007800           05  V-SALE-DATE         PIC X(10).
007900           05  V-SALE-PRODUCT      PIC X(30).
008000           05  V-SALE-REGION       PIC X(20).
008100           05  V-SALE-REVENUE      PIC S9(9)V99.
008200           05  V-SALE-QUANTITY     PIC S9(7).
008300           05  V-SALE-FLAGS.
008400               10  V-DATE-OK       PIC X.
008500               10  V-PROD-OK       PIC X.
008600               10  V-REGN-OK       PIC X.
008700               10  V-REV-OK        PIC X.
008800               10  V-QTY-OK        PIC X.
008900           05  FILLER              PIC X(3).
009000      *
009100       FD  SALES-CLN
009200           LABEL RECORD IS STANDARD
009300           RECORD CONTAINS 90 CHARACTERS
009400           DATA RECORD IS C-SALE-REC.
009500      *
009600       01  C-SALE-REC.
009700           05  C-SALE-DATE         PIC X(10).
009800           05  C-SALE-DATE-R  REDEFINES C-SALE-DATE.
009900               10  C-DATE-YYYY     PIC X(4).
010000               10  FILLER          PIC X.
010100               10  C-DATE-MONTH    PIC X(2).
010200               10  FILLER          PIC X.
010300               10  C-DATE-DAY      PIC X(2).
010400           05  C-SALE-PRODUCT      PIC X(30).
010500           05  C-SALE-REGION       PIC X(20).
010600           05  C-SALE-REVENUE      PIC S9(9)V99.
010700           05  C-SALE-REVENUE-R REDEFINES C-SALE-REVENUE
010800                                   PIC X(11).
010900           05  C-SALE-QUANTITY     PIC S9(7).
011000           05  C-SALE-QUANTITY-R REDEFINES C-SALE-QUANTITY
011100                                   PIC X(7).
011200           05  FILLER              PIC X(12).
011300      *
011400       FD  SLSLOG
011500           LABEL RECORD IS STANDARD
011600           RECORD CONTAINS 80 CHARACTERS
011700           DATA RECORD IS LOG-LINE.
011800      *
011900       01  LOG-LINE                PIC X(80).
012000      *
012100       WORKING-STORAGE SECTION.
012110      *    STANDALONE SCALARS - THE TABLE-SIZE CEILING AND THE
012120      *    DUPLICATE-FOUND SWITCH ARE REFERENCED FROM SEVERAL
012130      *    PARAGRAPHS SO THEY LIVE ON THEIR OWN, NOT BURIED INSIDE
012140      *    WORK-AREA.
012150       77  MAX-TABLE-SIZE          PIC 9(7)  COMP   VALUE 3000.
012160       77  DUP-FOUND-SW            PIC XXX          VALUE 'NO'.
012200      *
012300       01  WORK-AREA.
012400           05  MORE-RECS           PIC XXX          VALUE 'YES'.
012500           05  C-REC-CNT           PIC 9(7)  COMP   VALUE ZERO.
012600           05  C-DUP-CNT           PIC 9(7)  COMP   VALUE ZERO.
012700           05  C-FILL-CNT          PIC 9(7)  COMP   VALUE ZERO.
013000           05  FILLER              PIC X(14)        VALUE SPACES.
013100      *
013200      *    ---------------------------------------------------------
013300      *    THE FULL SET OF SALES RECORDS, HELD IN WORKING STORAGE SO
013400      *    DUPLICATE, MEDIAN AND MODE LOGIC CAN SEE THE WHOLE FILE.
013500      *    ---------------------------------------------------------
013600       01  SALE-TABLE.
013700           05  SALE-ENTRY OCCURS 3000 TIMES
013800                          INDEXED BY SALE-IX SALE-JX.
013900               10  T-SALE-DATE     PIC X(10).
014000               10  T-SALE-PRODUCT  PIC X(30).
014100               10  T-SALE-REGION   PIC X(20).
014200               10  T-SALE-REVENUE  PIC S9(9)V99.
014300               10  T-SALE-QUANTITY PIC S9(7).
014400               10  T-DATE-OK       PIC X.
014500               10  T-PROD-OK       PIC X.
014600               10  T-REGN-OK       PIC X.
014700               10  T-REV-OK        PIC X.
014800               10  T-QTY-OK        PIC X.
014900               10  T-DROP-SW       PIC X    VALUE 'N'.
015000                   88  T-IS-DUP         VALUE 'Y'.
015100           05  FILLER              PIC X(4)  VALUE SPACES.
015200      *
015300      *    ---------------------------------------------------------
015400      *    SCRATCH VALUE LIST USED BY THE MEDIAN SORT - REVENUE OR
015500      *    QUANTITY IS COPIED IN HERE, SORTED, THEN THE MIDDLE
015600      *    ENTRY(IES) ARE READ BACK OUT.
015700      *    ---------------------------------------------------------
015800       01  VALUE-LIST.
015900           05  VALUE-ENTRY OCCURS 3000 TIMES
016000                           INDEXED BY VAL-IX VAL-JX.
016100               10  T-SORT-VALUE    PIC S9(9)V99.
016200           05  FILLER              PIC X(4)  VALUE SPACES.
016300       01  VALUE-LIST-CNT          PIC 9(7)  COMP   VALUE ZERO.
016400      *
016500      *    ---------------------------------------------------------
016600      *    SCRATCH NAME LIST USED BY THE MODE SEARCH - DISTINCT
016700      *    PRODUCT OR REGION NAMES AND HOW MANY TIMES EACH APPEARED.
016800      *    ---------------------------------------------------------
016900       01  NAME-LIST.
017000           05  NAME-ENTRY OCCURS 500 TIMES
017100                          INDEXED BY NAM-IX NAM-JX.
017200               10  T-NAME-VALUE    PIC X(30).
017300               10  T-NAME-COUNT    PIC 9(7)  COMP.
017400           05  FILLER              PIC X(4)  VALUE SPACES.
017500       01  NAME-LIST-CNT           PIC 9(7)  COMP   VALUE ZERO.
017600      *
017700       01  CALC-AREA.
017800           05  MEDIAN-REVENUE      PIC S9(9)V99     VALUE ZERO.
017900           05  MEDIAN-QUANTITY     PIC S9(9)V99     VALUE ZERO.
018000           05  MODE-PRODUCT        PIC X(30)        VALUE SPACES.
018100           05  MODE-REGION         PIC X(20)        VALUE SPACES.
018200           05  WHICH-COL           PIC X            VALUE SPACES.
018300           05  BETTER-ENTRY-SW     PIC XXX          VALUE 'NO'.
018400           05  CALC-SWAP           PIC S9(9)V99     VALUE ZERO.
018500           05  CALC-MEDIAN-OUT     PIC S9(9)V99     VALUE ZERO.
018600           05  CALC-HALF           PIC 9(7)  COMP   VALUE ZERO.
018700           05  CALC-REMAIN         PIC 9     COMP   VALUE ZERO.
018800           05  CALC-NAME           PIC X(30)        VALUE SPACES.
018900           05  CALC-NAME-OUT       PIC X(30)        VALUE SPACES.
019000           05  CALC-NAME-SWAP      PIC X(30)        VALUE SPACES.
019100           05  CALC-COUNT-SWAP     PIC 9(7)  COMP   VALUE ZERO.
019200           05  FILLER              PIC X(10) VALUE SPACES.
019300      *
019400       01  LOG-MSG-1.
019500           05  FILLER              PIC X(28)  VALUE
019600               'SLSANL02 - RECORDS IN       '.
019700           05  LM-REC-CNT          PIC ZZZ,ZZ9.
019800           05  FILLER              PIC X(45) VALUE SPACES.
019900      *
020000       01  LOG-MSG-2.
020100           05  FILLER              PIC X(28)  VALUE
020200               'SLSANL02 - DUPLICATES DROPPED'.
020300           05  LM-DUP-CNT          PIC ZZZ,ZZ9.
020400           05  FILLER              PIC X(45) VALUE SPACES.
020500      *
020600       01  LOG-MSG-3.
020700           05  FILLER              PIC X(28)  VALUE
020800               'SLSANL02 - FIELDS FILLED    '.
020900           05  LM-FILL-CNT         PIC ZZZ,ZZ9.
021000           05  FILLER              PIC X(45) VALUE SPACES.
021100      *
021200       01  LOG-MSG-4               PIC X(80) VALUE
021300           'SLSANL02 - CLEANER STEP COMPLETE'.
021400      *
021500       01  LOG-MSG-5               PIC X(80) VALUE
021600           'SLSANL02 - WARNING - SALE-TABLE FULL, RECORDS DROPPED'.
021700      *
021800      ***************************************************************
021900       PROCEDURE DIVISION.
022000      ***************************************************************
022100      *
022200       0000-SLSANL02.
022300           PERFORM 1000-INIT.
022400           PERFORM 2000-DEDUP-PASS.
022500           PERFORM 3000-TYPEFIX-PASS.
022600           PERFORM 4000-MEDIAN-CALCS.
022700           PERFORM 5000-MODE-CALCS.
022800           PERFORM 6000-FILL-PASS.
022900           PERFORM 7000-CLOSING.
023000           STOP RUN.
023100      *
023200      *    -------------------------------------------------------
023300      *    LOAD THE ENTIRE SALESVAL FILE INTO SALE-TABLE.
023400      *    -------------------------------------------------------
023425      *    OPENS THE VALIDATED FEED AS INPUT AND STARTS THE CLEAN FILE
023450      *    AND STEP LOG FRESH ON EVERY RUN - THIS PROGRAM NEVER APPENDS
023475      *    TO A PRIOR NIGHT'S OUTPUT.
023500       1000-INIT.
023600           OPEN INPUT SALES-VAL.
023700           OPEN OUTPUT SALES-CLN.
023800           OPEN OUTPUT SLSLOG.
023900           PERFORM 9000-READ.
023925      *    ONE PASS PER VALIDATED INPUT ROW - COPY ALL NINE FIELDS PLUS
023950      *    THE FIVE OK/NOT-OK FLAGS INTO THE WORKING TABLE SO THE REST
023975      *    OF THE STEP CAN WORK ENTIRELY IN MEMORY.
024000       1010-LOAD-LOOP.
024100           IF MORE-RECS = 'NO'
024200               GO TO 1000-EXIT
024300           END-IF.
024400           IF C-REC-CNT >= MAX-TABLE-SIZE
024500               WRITE LOG-LINE FROM LOG-MSG-5
024600               GO TO 1000-EXIT
024700           END-IF.
024800           SET SALE-IX TO C-REC-CNT.
024900           SET SALE-IX UP BY 1.
025000           MOVE V-SALE-DATE     TO T-SALE-DATE (SALE-IX).
025100           MOVE V-SALE-PRODUCT  TO T-SALE-PRODUCT (SALE-IX).
025200           MOVE V-SALE-REGION   TO T-SALE-REGION (SALE-IX).
025300           MOVE V-SALE-REVENUE  TO T-SALE-REVENUE (SALE-IX).
025400           MOVE V-SALE-QUANTITY TO T-SALE-QUANTITY (SALE-IX).
025500           MOVE V-DATE-OK       TO T-DATE-OK (SALE-IX).
025600           MOVE V-PROD-OK       TO T-PROD-OK (SALE-IX).
025700           MOVE V-REGN-OK       TO T-REGN-OK (SALE-IX).
025800           MOVE V-REV-OK        TO T-REV-OK (SALE-IX).
025900           MOVE V-QTY-OK        TO T-QTY-OK (SALE-IX).
026000           ADD 1 TO C-REC-CNT.
026100           PERFORM 9000-READ.
026200           GO TO 1010-LOAD-LOOP.
026300       1000-EXIT.
026400           EXIT.
026500      *
026600      *    -------------------------------------------------------
026700      *    DROP A RECORD WHEN ALL FIVE FIELDS MATCH AN EARLIER ROW.
026800      *    FIRST OCCURRENCE IS KEPT (BUSINESS RULE - CLEANER).
026900      *    -------------------------------------------------------
026910      *    A TABLE OF ONE ROW CANNOT HAVE A DUPLICATE, SO WE SKIP THE
026920      *    OUTER LOOP ENTIRELY RATHER THAN BUILD A ONE-ROW COMPARE.
027000       2000-DEDUP-PASS.
027100           IF C-REC-CNT < 2
027200               GO TO 2000-EXIT
027300           END-IF.
027400           SET SALE-IX TO 2.
027410      *    EACH ROW IS COMPARED ONLY AGAINST THE ROWS AHEAD OF IT
027420      *    (SALE-JX LESS THAN SALE-IX) SO A MATCHING PAIR IS
027430      *    FLAGGED ONCE, ON THE LATER-ARRIVING ROW, NOT BOTH.
027500       2010-OUTER-LOOP.
027600           IF SALE-IX > C-REC-CNT
027700               GO TO 2000-EXIT
027800           END-IF.
027900           MOVE 'NO' TO DUP-FOUND-SW.
028000           SET SALE-JX TO 1.
028025      *    WALK THE ROWS AHEAD OF SALE-IX LOOKING FOR AN EXACT MATCH -
028050      *    THE LOOP STOPS EARLY THE MOMENT ONE IS FOUND, IT DOES NOT
028075      *    KEEP SCANNING TO COUNT HOW MANY DUPLICATES EXIST.
028100       2020-INNER-LOOP.
028200           IF SALE-JX >= SALE-IX
028300               GO TO 2030-INNER-EXIT
028400           END-IF.
028410      *    A ROW ALREADY FLAGGED AS A DROP IS STILL A VALID
028420      *    COMPARE TARGET, BUT SKIPPING IT HERE SAVES A PASS -
028430      *    ITS OWN ORIGINAL IS WHAT MATTERS FOR THE SCAN.
028500           IF T-IS-DUP (SALE-JX)
028600               SET SALE-JX UP BY 1
028700               GO TO 2020-INNER-LOOP
028800           END-IF.
028810      *    ALL FIVE FIELDS MUST MATCH EXACTLY - A DUPLICATE IS THE
028820      *    SAME TRANSACTION SENT TWICE BY THE UPSTREAM FEED, NOT
028830      *    MERELY TWO SALES THAT HAPPEN TO LOOK ALIKE.
028900           IF T-SALE-DATE (SALE-IX)     = T-SALE-DATE (SALE-JX)
029000           AND T-SALE-PRODUCT (SALE-IX) = T-SALE-PRODUCT (SALE-JX)
029100           AND T-SALE-REGION (SALE-IX)  = T-SALE-REGION (SALE-JX)
029200           AND T-SALE-REVENUE (SALE-IX) = T-SALE-REVENUE (SALE-JX)
029300           AND T-SALE-QUANTITY (SALE-IX) = T-SALE-QUANTITY (SALE-JX)
029400               MOVE 'YES' TO DUP-FOUND-SW
029500               GO TO 2030-INNER-EXIT
029600           END-IF.
029700           SET SALE-JX UP BY 1.
029800           GO TO 2020-INNER-LOOP.
029825      *    THE INNER SCAN LANDS HERE WHETHER OR NOT A MATCH WAS FOUND -
029850      *    DUP-FOUND-SW CARRIES THE ANSWER FORWARD SO ONLY A REAL MATCH
029875      *    GETS THE DROP FLAG AND THE DUPLICATE COUNT BUMPED.
029900       2030-INNER-EXIT.
030000           IF DUP-FOUND-SW = 'YES'
030100               MOVE 'Y' TO T-DROP-SW (SALE-IX)
030200               ADD 1 TO C-DUP-CNT
030300           END-IF.
030400           SET SALE-IX UP BY 1.
030500           GO TO 2010-OUTER-LOOP.
030600       2000-EXIT.
030700           EXIT.
030800      *
030900      *    -------------------------------------------------------
031000      *    UNPARSEABLE DATES AND NON-NUMERIC REVENUE/QUANTITY ARE
031100      *    TREATED AS MISSING (BLANKED) SO THE FILL PASS HANDLES
031200      *    THEM THE SAME WAY AS AN EMPTY INPUT FIELD.
031300      *    -------------------------------------------------------
031400       3000-TYPEFIX-PASS.
031500           SET SALE-IX TO 1.
031525      *    EACH BAD FIELD IS BLANKED OR ZEROED IN PLACE - THE ROW IS NOT
031550      *    REMOVED FROM THE TABLE HERE, ONLY THE OFFENDING FIELD, SO THE
031575      *    FILL PASS LATER HAS A CLEAN SLATE TO SUBSTITUTE INTO.
031600       3010-TYPEFIX-LOOP.
031700           IF SALE-IX > C-REC-CNT
031800               GO TO 3000-EXIT
031900           END-IF.
032000           IF T-DATE-OK (SALE-IX) = 'N'
032100               MOVE SPACES TO T-SALE-DATE (SALE-IX)
032200           END-IF.
032300           IF T-REV-OK (SALE-IX) = 'N'
032400               MOVE ZERO TO T-SALE-REVENUE (SALE-IX)
032500               MOVE 'N' TO T-REV-OK (SALE-IX)
032600           END-IF.
032700           IF T-QTY-OK (SALE-IX) = 'N'
032800               MOVE ZERO TO T-SALE-QUANTITY (SALE-IX)
032900               MOVE 'N' TO T-QTY-OK (SALE-IX)
033000           END-IF.
033100           SET SALE-IX UP BY 1.
033200           GO TO 3010-TYPEFIX-LOOP.
033300       3000-EXIT.
033400           EXIT.
033500      *
033600      *    -------------------------------------------------------
033700      *    MEDIAN OF THE NON-MISSING, NON-DUPLICATE REVENUE VALUES,
033800      *    THEN THE SAME FOR QUANTITY.  MIDDLE VALUE IF THE COUNT IS
033900      *    ODD, MEAN OF THE TWO MIDDLE VALUES IF IT IS EVEN.
034000      *    -------------------------------------------------------
034100       4000-MEDIAN-CALCS.
034200           PERFORM 4100-BUILD-REV-LIST.
034300           PERFORM 4500-SORT-VALUE-LIST.
034400           PERFORM 4600-PICK-MEDIAN.
034500           MOVE CALC-MEDIAN-OUT TO MEDIAN-REVENUE.
034600           PERFORM 4200-BUILD-QTY-LIST.
034700           PERFORM 4500-SORT-VALUE-LIST.
034800           PERFORM 4600-PICK-MEDIAN.
034900           MOVE CALC-MEDIAN-OUT TO MEDIAN-QUANTITY.
035000       4000-EXIT.
035100           EXIT.
035200      *
035300       4100-BUILD-REV-LIST.
035400           MOVE ZERO TO VALUE-LIST-CNT.
035500           SET SALE-IX TO 1.
035525      *    A DUPLICATE ROW OR A REVENUE FIELD THAT FAILED VALIDATION IS
035550      *    EXCLUDED FROM THE MEDIAN SAMPLE - A BAD OR DOUBLE-COUNTED
035575      *    AMOUNT WOULD SKEW THE VERY FIGURE USED TO REPAIR IT.
035600       4110-BUILD-REV-LOOP.
035700           IF SALE-IX > C-REC-CNT
035800               GO TO 4100-EXIT
035900           END-IF.
036000           IF T-IS-DUP (SALE-IX) OR T-REV-OK (SALE-IX) = 'N'
036100               SET SALE-IX UP BY 1
036200               GO TO 4110-BUILD-REV-LOOP
036300           END-IF.
036400           ADD 1 TO VALUE-LIST-CNT.
036500           SET VAL-IX TO VALUE-LIST-CNT.
036600           MOVE T-SALE-REVENUE (SALE-IX) TO T-SORT-VALUE (VAL-IX).
036700           SET SALE-IX UP BY 1.
036800           GO TO 4110-BUILD-REV-LOOP.
036900       4100-EXIT.
037000           EXIT.
037100      *
037200       4200-BUILD-QTY-LIST.
037300           MOVE ZERO TO VALUE-LIST-CNT.
037400           SET SALE-IX TO 1.
037425      *    SAME EXCLUSION RULE AS THE REVENUE LIST ABOVE, APPLIED TO
037450      *    QUANTITY - DUPLICATES AND BAD QUANTITIES NEVER ENTER THE
037475      *    SAMPLE THE QUANTITY MEDIAN IS COMPUTED FROM.
037500       4210-BUILD-QTY-LOOP.
037600           IF SALE-IX > C-REC-CNT
037700               GO TO 4200-EXIT
037800           END-IF.
037900           IF T-IS-DUP (SALE-IX) OR T-QTY-OK (SALE-IX) = 'N'
038000               SET SALE-IX UP BY 1
038100               GO TO 4210-BUILD-QTY-LOOP
038200           END-IF.
038300           ADD 1 TO VALUE-LIST-CNT.
038400           SET VAL-IX TO VALUE-LIST-CNT.
038500           MOVE T-SALE-QUANTITY (SALE-IX) TO T-SORT-VALUE (VAL-IX).
038600           SET SALE-IX UP BY 1.
038700           GO TO 4210-BUILD-QTY-LOOP.
038800       4200-EXIT.
038900           EXIT.
039000      *
039100      *    A PLAIN EXCHANGE SORT - THE LISTS ARE NEVER MORE THAN A
039200      *    FEW THOUSAND ENTRIES, SO A SORT VERB WOULD BE OVERKILL
039300      *    FOR AN IN-MEMORY TABLE THAT SMALL.
039400       4500-SORT-VALUE-LIST.
039500           IF VALUE-LIST-CNT < 2
039600               GO TO 4500-EXIT
039700           END-IF.
039800           SET VAL-IX TO 1.
039825      *    DRIVES ONE BUBBLE-SORT PASS PER CANDIDATE POSITION - VALUE-
039850      *    LIST-CNT IS SMALL ENOUGH PER RUN THAT AN O(N SQUARED) SORT
039875      *    NEVER SHOWS UP AS A PERFORMANCE CONCERN.
039900       4510-SORT-OUTER.
040000           IF VAL-IX > VALUE-LIST-CNT
040100               GO TO 4500-EXIT
040200           END-IF.
040300           SET VAL-JX TO VAL-IX.
040400           SET VAL-JX UP BY 1.
040425      *    CLASSIC BUBBLE-SORT INNER PASS - SWAP ADJACENT-IN-SCAN VALUES
040450      *    WHEN OUT OF ASCENDING ORDER, CARRY THE SMALLEST UNSORTED
040475      *    VALUE DOWN TOWARD SORT-IX ON EVERY PASS.
040500       4520-SORT-INNER.
040600           IF VAL-JX > VALUE-LIST-CNT
040700               SET VAL-IX UP BY 1
040800               GO TO 4510-SORT-OUTER
040900           END-IF.
041000           IF T-SORT-VALUE (VAL-JX) < T-SORT-VALUE (VAL-IX)
041100               MOVE T-SORT-VALUE (VAL-IX) TO CALC-SWAP
041200               MOVE T-SORT-VALUE (VAL-JX) TO T-SORT-VALUE (VAL-IX)
041300               MOVE CALC-SWAP             TO T-SORT-VALUE (VAL-JX)
041400           END-IF.
041500           SET VAL-JX UP BY 1.
041600           GO TO 4520-SORT-INNER.
041700       4500-EXIT.
041800           EXIT.
041900      *
042000       4600-PICK-MEDIAN.
042100           IF VALUE-LIST-CNT = 0
042200               MOVE ZERO TO CALC-MEDIAN-OUT
042300               GO TO 4600-EXIT
042400           END-IF.
042500           DIVIDE VALUE-LIST-CNT BY 2 GIVING CALC-HALF
042600               REMAINDER CALC-REMAIN.
042610      *    ODD COUNT - THE MIDDLE ROW OF THE SORTED LIST IS THE
042620      *    MEDIAN OUTRIGHT, NO AVERAGING NEEDED.
042700           IF CALC-REMAIN = 1
042800               SET VAL-IX TO CALC-HALF
042900               SET VAL-IX UP BY 1
043000               MOVE T-SORT-VALUE (VAL-IX) TO CALC-MEDIAN-OUT
043010      *    EVEN COUNT - THERE IS NO SINGLE MIDDLE ROW, SO THE
043020      *    MEDIAN IS THE AVERAGE OF THE TWO ROWS STRADDLING THE
043030      *    CENTER OF THE SORTED LIST (STANDARD STATISTICAL
043040      *    DEFINITION, NOT A HOUSE SHORTCUT).
043100           ELSE
043200               SET VAL-IX TO CALC-HALF
043300               SET VAL-JX TO CALC-HALF
043400               SET VAL-JX UP BY 1
043500               COMPUTE CALC-MEDIAN-OUT ROUNDED =
043600                   (T-SORT-VALUE (VAL-IX) + T-SORT-VALUE (VAL-JX)) / 2
043700           END-IF.
043800       4600-EXIT.
043900           EXIT.
044000      *
044100      *    -------------------------------------------------------
044200      *    MODE OF THE NON-MISSING PRODUCT NAMES, THEN REGION
044300      *    NAMES.  TIES ON FREQUENCY GO TO THE FIRST NAME IN
044400      *    ASCENDING SORT ORDER (BUSINESS RULE - CLEANER).
044500      *    -------------------------------------------------------
044600       5000-MODE-CALCS.
044700           MOVE 'P' TO WHICH-COL.
044800           PERFORM 5100-BUILD-NAME-LIST.
044900           PERFORM 5500-SORT-NAME-LIST.
045000           PERFORM 5600-PICK-MODE.
045100           MOVE CALC-NAME-OUT TO MODE-PRODUCT.
045200           MOVE 'R' TO WHICH-COL.
045300           PERFORM 5100-BUILD-NAME-LIST.
045400           PERFORM 5500-SORT-NAME-LIST.
045500           PERFORM 5600-PICK-MODE.
045600           MOVE CALC-NAME-OUT TO MODE-REGION.
045700       5000-EXIT.
045800           EXIT.
045900      *
046000       5100-BUILD-NAME-LIST.
046100           MOVE ZERO TO NAME-LIST-CNT.
046200           SET SALE-IX TO 1.
046225      *    BUILDS THE NAME LIST FOR MODE CALCULATION FROM WHICHEVER
046250      *    COLUMN WHICH-COL SELECTS - PRODUCT OR REGION - SO 5000-MODE-
046275      *    CALCS CAN REUSE THIS ONE PARAGRAPH FOR BOTH COLUMNS.
046300       5110-BUILD-NAME-LOOP.
046400           IF SALE-IX > C-REC-CNT
046500               GO TO 5100-EXIT
046600           END-IF.
046700           IF T-IS-DUP (SALE-IX)
046800               SET SALE-IX UP BY 1
046900               GO TO 5110-BUILD-NAME-LOOP
047000           END-IF.
047100           IF WHICH-COL = 'P' AND T-PROD-OK (SALE-IX) = 'N'
047200               SET SALE-IX UP BY 1
047300               GO TO 5110-BUILD-NAME-LOOP
047400           END-IF.
047500           IF WHICH-COL = 'R' AND T-REGN-OK (SALE-IX) = 'N'
047600               SET SALE-IX UP BY 1
047700               GO TO 5110-BUILD-NAME-LOOP
047800           END-IF.
047900           IF WHICH-COL = 'P'
048000               MOVE T-SALE-PRODUCT (SALE-IX) TO CALC-NAME
048100           ELSE
048200               MOVE T-SALE-REGION (SALE-IX) TO CALC-NAME
048300           END-IF.
048400           PERFORM 5200-TALLY-NAME.
048500           SET SALE-IX UP BY 1.
048600           GO TO 5110-BUILD-NAME-LOOP.
048700       5100-EXIT.
048800           EXIT.
048900      *
049000       5200-TALLY-NAME.
049100           SET NAM-IX TO 1.
049125      *    LINEAR TALLY, NOT A HASH - FOR EACH NAME ALREADY IN THE LIST
049150      *    BUMP ITS COUNT, OTHERWISE OPEN A NEW ENTRY. NAME-LIST-CNT
049175      *    STAYS SMALL SINCE IT HOLDS DISTINCT NAMES, NOT ALL ROWS.
049200       5210-TALLY-LOOP.
049300           IF NAM-IX > NAME-LIST-CNT
049400               ADD 1 TO NAME-LIST-CNT
049500               SET NAM-IX TO NAME-LIST-CNT
049600               MOVE CALC-NAME TO T-NAME-VALUE (NAM-IX)
049700               MOVE 1 TO T-NAME-COUNT (NAM-IX)
049800               GO TO 5200-EXIT
049900           END-IF.
050000           IF T-NAME-VALUE (NAM-IX) = CALC-NAME
050100               ADD 1 TO T-NAME-COUNT (NAM-IX)
050200               GO TO 5200-EXIT
050300           END-IF.
050400           SET NAM-IX UP BY 1.
050500           GO TO 5210-TALLY-LOOP.
050600       5200-EXIT.
050700           EXIT.
050800      *
050900      *    BUBBLE THE HIGHEST COUNT TO THE TOP; ON A TIE THE ENTRY
051000      *    WITH THE LOWER NAME (ASCENDING) WINS.
051100       5500-SORT-NAME-LIST.
051200           IF NAME-LIST-CNT < 2
051300               GO TO 5500-EXIT
051400           END-IF.
051500           SET NAM-IX TO 1.
051533      *    SORTS THE TALLIED NAME LIST BY FREQUENCY DESCENDING - SEE
051566      *    5520 FOR THE TIE-BREAK RULE THAT MAKES THE MODE DETERMINISTIC.
051600       5510-SORT-OUTER.
051700           IF NAM-IX > NAME-LIST-CNT
051800               GO TO 5500-EXIT
051900           END-IF.
052000           SET NAM-JX TO NAM-IX.
052100           SET NAM-JX UP BY 1.
052125      *    A HIGHER COUNT ALWAYS SORTS FIRST; ON A TIED COUNT THE NAME
052150      *    THAT SORTS ALPHABETICALLY EARLIER WINS - THIS IS WHAT MAKES
052175      *    5600-PICK-MODE ABLE TO JUST TAKE ROW 1 WITH NO EXTRA LOGIC.
052200       5520-SORT-INNER.
052300           IF NAM-JX > NAME-LIST-CNT
052400               SET NAM-IX UP BY 1
052500               GO TO 5510-SORT-OUTER
052600           END-IF.
052700           MOVE 'NO' TO BETTER-ENTRY-SW.
052800           IF T-NAME-COUNT (NAM-JX) > T-NAME-COUNT (NAM-IX)
052900               MOVE 'YES' TO BETTER-ENTRY-SW
053000           END-IF.
053100           IF T-NAME-COUNT (NAM-JX) = T-NAME-COUNT (NAM-IX)
053200           AND T-NAME-VALUE (NAM-JX) < T-NAME-VALUE (NAM-IX)
053300               MOVE 'YES' TO BETTER-ENTRY-SW
053400           END-IF.
053500           IF BETTER-ENTRY-SW = 'YES'
053600               MOVE T-NAME-VALUE (NAM-IX) TO CALC-NAME-SWAP
053700               MOVE T-NAME-COUNT (NAM-IX) TO CALC-COUNT-SWAP
053800               MOVE T-NAME-VALUE (NAM-JX) TO T-NAME-VALUE (NAM-IX)
053900               MOVE T-NAME-COUNT (NAM-JX) TO T-NAME-COUNT (NAM-IX)
054000               MOVE CALC-NAME-SWAP        TO T-NAME-VALUE (NAM-JX)
054100               MOVE CALC-COUNT-SWAP       TO T-NAME-COUNT (NAM-JX)
054200           END-IF.
054300           SET NAM-JX UP BY 1.
054400           GO TO 5520-SORT-INNER.
054500       5500-EXIT.
054600           EXIT.
054700      *
054800       5600-PICK-MODE.
054810      *    THE SORT IN 5500 ORDERS BY COUNT DESCENDING AND, WITHIN
054820      *    A TIED COUNT, BY NAME ASCENDING - SO ROW 1 IS ALWAYS
054830      *    THE MODE, AND A FREQUENCY TIE RESOLVES TO THE FIRST
054840      *    NAME ALPHABETICALLY WITHOUT ANY EXTRA LOGIC HERE.
054900           IF NAME-LIST-CNT = 0
055000               MOVE 'UNKNOWN' TO CALC-NAME-OUT
055100           ELSE
055200               MOVE T-NAME-VALUE (1) TO CALC-NAME-OUT
055300           END-IF.
055400       5600-EXIT.
055500           EXIT.
055600      *
055700      *    -------------------------------------------------------
055800      *    APPLY THE FILLS, DROP THE DUPLICATES, WRITE SALESCLN.
055900      *    -------------------------------------------------------
056000       6000-FILL-PASS.
056100           SET SALE-IX TO 1.
056125      *    FINAL PASS OVER THE WORKING TABLE - DUPLICATES ARE SKIPPED
056150      *    (THEY WERE FLAGGED, NOT PHYSICALLY REMOVED, BACK IN 2000) AND
056175      *    EVERY SURVIVING ROW IS WRITTEN TO SALESCLN EXACTLY ONCE.
056200       6010-FILL-LOOP.
056300           IF SALE-IX > C-REC-CNT
056400               GO TO 6000-EXIT
056500           END-IF.
056600           IF T-IS-DUP (SALE-IX)
056700               SET SALE-IX UP BY 1
056800               GO TO 6010-FILL-LOOP
056900           END-IF.
057000           MOVE T-SALE-DATE (SALE-IX)  TO C-SALE-DATE.
057010      *    A BAD DATE HAS NO SENSIBLE FILL VALUE - THERE IS NO
057020      *    "TYPICAL DATE" THE WAY THERE IS A TYPICAL PRODUCT OR
057030      *    REVENUE, SO A BAD ONE GOES OUT BLANK FOR THE ANALYZER
057040      *    STEP TO EXCLUDE FROM ITS DATE-KEYED BREAKS.
057100           IF T-DATE-OK (SALE-IX) = 'N'
057200               MOVE SPACES TO C-SALE-DATE
057300           END-IF.
057310      *    TEXT FIELDS FILL FROM THE MODE, NUMERIC FIELDS FILL
057320      *    FROM THE MEDIAN - THE MODE IS THE USUAL NAME SEEN;
057330      *    THE MEDIAN IS UNAFFECTED BY THE STRAY HIGH OR LOW
057340      *    AMOUNT THAT A MEAN WOULD BE SKEWED BY.
057400           IF T-PROD-OK (SALE-IX) = 'N'
057500               MOVE MODE-PRODUCT TO C-SALE-PRODUCT
057600               ADD 1 TO C-FILL-CNT
057700           ELSE
057800               MOVE T-SALE-PRODUCT (SALE-IX) TO C-SALE-PRODUCT
057900           END-IF.
058000           IF T-REGN-OK (SALE-IX) = 'N'
058100               MOVE MODE-REGION TO C-SALE-REGION
058200               ADD 1 TO C-FILL-CNT
058300           ELSE
058400               MOVE T-SALE-REGION (SALE-IX) TO C-SALE-REGION
058500           END-IF.
058600           IF T-REV-OK (SALE-IX) = 'N'
058700               MOVE MEDIAN-REVENUE TO C-SALE-REVENUE
058800               ADD 1 TO C-FILL-CNT
058900           ELSE
059000               MOVE T-SALE-REVENUE (SALE-IX) TO C-SALE-REVENUE
059100           END-IF.
059200           IF T-QTY-OK (SALE-IX) = 'N'
059300               MOVE MEDIAN-QUANTITY TO C-SALE-QUANTITY
059400               ADD 1 TO C-FILL-CNT
059500           ELSE
059600               MOVE T-SALE-QUANTITY (SALE-IX) TO C-SALE-QUANTITY
059700           END-IF.
059800           WRITE C-SALE-REC.
059900           SET SALE-IX UP BY 1.
060000           GO TO 6010-FILL-LOOP.
060100       6000-EXIT.
060200           EXIT.
060300      *
060325      *    FOUR LOG LINES GO OUT FOR EVERY RUN - RECORD COUNT, DUPLICATE
060350      *    COUNT, FILL COUNT AND A CLOSING MESSAGE - SO THE OPERATOR CAN
060375      *    SEE AT A GLANCE HOW MUCH REPAIR WORK THIS STEP DID TONIGHT.
060400       7000-CLOSING.
060500           MOVE C-REC-CNT  TO LM-REC-CNT.
060600           MOVE C-DUP-CNT  TO LM-DUP-CNT.
060700           MOVE C-FILL-CNT TO LM-FILL-CNT.
060800           WRITE LOG-LINE FROM LOG-MSG-1.
060900           WRITE LOG-LINE FROM LOG-MSG-2.
061000           WRITE LOG-LINE FROM LOG-MSG-3.
061100           WRITE LOG-LINE FROM LOG-MSG-4.
061200           CLOSE SALES-VAL.
061300           CLOSE SALES-CLN.
061400           CLOSE SLSLOG.
061500      *
061533      *    STANDARD SEQUENTIAL READ, PERFORMED FROM 1010-LOAD-LOOP UNTIL
061566      *    THE VALIDATED FEED RUNS OUT.
061600       9000-READ.
061700           READ SALES-VAL
061800               AT END
061900                   MOVE 'NO' TO MORE-RECS.
