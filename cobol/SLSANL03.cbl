000100       IDENTIFICATION DIVISION.
000200      *
000300       PROGRAM-ID.            SLSANL03.
000400       AUTHOR.                J R HANNIGAN.
000500       INSTALLATION.          DATA PROCESSING - SALES ANALYSIS UNIT.
000600       DATE-WRITTEN.          08/19/87.
000700       DATE-COMPILED.
000800       SECURITY.              UNCLASSIFIED - INTERNAL USE ONLY.
000900      *
001000      ***************************************************************
001100      *                     C H A N G E   L O G                     *
001200      ***************************************************************
001300      * DATE      PGMR  REQUEST#   DESCRIPTION OF CHANGE             *
001400      * --------  ----  ---------  -------------------------------- *
001500      * 08/19/87  JRH   ORIG-0146  ORIGINAL PROGRAM.  TOTAL REVENUE, *
001600      *                            TOP PRODUCTS AND REGION REVENUE.  *
001700      * 04/03/89  JRH   CR-0225    ADDED MONTHLY REVENUE AND GROWTH  *
001800      *                            RATE VS. PRIOR MONTH.             *
001900      * 11/28/92  TLK   CR-0402    ADDED SUMMARY STATISTICS RECORD   *
002000      *                            (COUNT, AVERAGE, DATE RANGE).     *
002100      * 06/15/96  TLK   CR-0481    ADDED PROFIT-MARGIN ANALYSIS,     *
002200      *                            RUN ONLY WHEN UPSI-0 IS ON.       *
002300      * 10/09/98  PDW   Y2K-0031   Y2K - MONTH KEY REWORKED TO A     *
002400      *                            FULL 4-DIGIT YEAR, WAS 2-DIGIT.   *
002500      * 03/01/99  PDW   Y2K-0031   Y2K - VERIFIED GROWTH CALC ACROSS *
002600      *                            THE 1999/2000 MONTH BOUNDARY.     *
002700      * 07/17/03  RMC   CR-0632    REGION TABLE RAISED TO 100        *
002800      *                            ENTRIES, WAS 50.                  *
002900      * 02/26/09  RMC   CR-0711    PERCENT-OF-TOTAL NOW ROUNDED HALF *
003000      *                            UP TO 2 DECIMALS, PER AUDIT.      *
003100      * 09/13/14  SLB   CR-0819    PRODUCT PROFIT TABLE RAISED TO    *
003200      *                            500 ENTRIES, WAS 200.             *
003210      * 03/18/17  DWK   CR-0857    COST PERCENT AND THE TOP-N RANK   *
003220      *                            LIMIT PULLED OUT OF WORK-AREA TO  *
003230      *                            STANDALONE 77-LEVELS PER THE NEW  *
003240      *                            CODING STANDARD.                  *
003300      ***************************************************************
003400      *
003500      ***************************************************************
003600      * THIS IS STEP 3 OF THE SALES ANALYSIS NIGHTLY RUN (ANALYZER). *
003700      * INPUT  - SALESCLN CLEANED, FULLY FILLED SALES RECORDS.       *
003800      * OUTPUT - SALESKPI ONE LINE-SEQUENTIAL FILE CARRYING FIVE     *
003900      *                   RECORD SHAPES (SUMMARY, PRODUCT, REGION,   *
004000      *                   MONTH, PROFIT) DISTINGUISHED BY K-REC-TYPE.*
004100      *          SLSLOG   STEP COMPLETION MESSAGE.                   *
004200      * SWITCH - UPSI-0 ON REQUESTS THE PROFIT-MARGIN SECTION.  THE  *
004300      *          OPERATOR SETS THIS IN THE JCL FOR THE RUN.          *
004400      ***************************************************************
004500      *
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           UPSI-0 ON STATUS IS PROFIT-REQUESTED
005100                  OFF STATUS IS PROFIT-NOT-REQUESTED.
005200      *
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500      *
005600           SELECT SALES-CLN   ASSIGN TO SALESCLN
005700                  ORGANIZATION IS LINE SEQUENTIAL.
005800      *
005900           SELECT SALES-KPI   ASSIGN TO SALESKPI
006000                  ORGANIZATION IS LINE SEQUENTIAL.
006100      *
006200           SELECT SLSLOG      ASSIGN TO SLSLOG
006300                  ORGANIZATION IS LINE SEQUENTIAL.
006400      *
006500       DATA DIVISION.
006600       FILE SECTION.
006700      *
006800       FD  SALES-CLN
006900           LABEL RECORD IS STANDARD
007000           RECORD CONTAINS 90 CHARACTERS
007100           DATA RECORD IS C-SALE-REC.
007200      *
007300       01  C-SALE-REC.
007400           05  C-SALE-DATE         PIC X(10).
007500           05  C-SALE-DATE-R  REDEFINES C-SALE-DATE.
007600               10  C-DATE-YYYY-MM  PIC X(7).
007700               10  FILLER          PIC X(3).
007800           05  C-SALE-PRODUCT      PIC X(30).
007900           05  C-SALE-REGION       PIC X(20).
008000           05  C-SALE-REVENUE      PIC S9(9)V99.
008100           05  C-SALE-QUANTITY     PIC S9(7).
008200           05  FILLER              PIC X(12).
008300      *
008400       FD  SALES-KPI
008500           LABEL RECORD IS STANDARD
008600           RECORD CONTAINS 80 CHARACTERS
008700           DATA RECORD IS K-REC.
008800      *
008900       01  K-REC.
009000           05  K-REC-TYPE          PIC X.
009100               88  K-IS-SUMMARY        VALUE 'S'.
009200               88  K-IS-PRODUCT        VALUE 'P'.
009300               88  K-IS-REGION         VALUE 'R'.
009400               88  K-IS-MONTH          VALUE 'M'.
009500               88  K-IS-PROFIT         VALUE 'F'.
009600           05  K-DATA.
009700               10  K-PROFIT-RANK       PIC 99.
009800               10  K-PROFIT-PRODUCT    PIC X(30).
009900               10  K-PROFIT-REVENUE    PIC S9(11)V99.
010000               10  K-PROFIT-COST       PIC S9(11)V99.
010100               10  K-PROFIT-PROFIT     PIC S9(11)V99.
010200               10  K-PROFIT-MARGIN     PIC S9(3)V99.
010300           05  K-SUMMARY-DATA REDEFINES K-DATA.
010400               10  K-TOTAL-TRANS       PIC 9(7).
010500               10  K-TOTAL-REVENUE     PIC S9(11)V99.
010600               10  K-AVG-REVENUE       PIC S9(9)V99.
010700               10  K-DISTINCT-PRODUCTS PIC 9(5).
010800               10  K-DISTINCT-REGIONS  PIC 9(5).
010900               10  K-EARLIEST-DATE     PIC X(10).
011000               10  K-LATEST-DATE       PIC X(10).
011100               10  K-PROFIT-RUN-FLAG   PIC X.
011200               10  FILLER              PIC X(14).
011300           05  K-PRODUCT-DATA REDEFINES K-DATA.
011400               10  K-RANK              PIC 99.
011500               10  K-PRODUCT-NAME      PIC X(30).
011600               10  K-PROD-REVENUE      PIC S9(11)V99.
011700               10  FILLER              PIC X(31).
011800           05  K-REGION-DATA REDEFINES K-DATA.
011900               10  K-REGION-NAME       PIC X(20).
012000               10  K-REGN-REVENUE      PIC S9(11)V99.
012100               10  K-REGN-PCT          PIC S9(3)V99.
012200               10  FILLER              PIC X(38).
012300           05  K-MONTH-DATA REDEFINES K-DATA.
012400               10  K-MONTH             PIC X(7).
012500               10  K-MNTH-REVENUE      PIC S9(11)V99.
012600               10  K-GROWTH-RATE       PIC S9(4)V99.
012700               10  FILLER              PIC X(50).
012800           05  FILLER                  PIC X(3).
012900      *
013000       FD  SLSLOG
013100           LABEL RECORD IS STANDARD
013200           RECORD CONTAINS 80 CHARACTERS
013300           DATA RECORD IS LOG-LINE.
013400      *
013500       01  LOG-LINE                PIC X(80).
013600      *
013700       WORKING-STORAGE SECTION.
013710      *    STANDALONE SCALARS - THE COST PERCENT AND THE TOP-N RANK
013720      *    LIMIT ARE SHOP CONSTANTS, NOT RUN STATE, SO THEY ARE KEPT
013730      *    OUT OF WORK-AREA ON THEIR OWN 77-LEVELS.
013740       77  C-COST-PCT          PIC V99          VALUE .60.
013750       77  C-TOP-N-LIMIT       PIC 99           VALUE 5.
013800      *
013900       01  WORK-AREA.
014000           05  MORE-RECS           PIC XXX          VALUE 'YES'.
014100           05  C-REC-CNT           PIC 9(7)  COMP   VALUE ZERO.
014200           05  RUN-PROFIT-SW       PIC XXX          VALUE 'NO'.
014400           05  FILLER              PIC X(14)        VALUE SPACES.
014500      *
014600      *    THE CLEANED RECORD SET, HELD IN MEMORY FOR ALL OF THE
014700      *    GROUP-BY WORK BELOW (PRODUCT, REGION, MONTH, PROFIT).
014800       01  SALE-TABLE.
014900           05  SALE-ENTRY OCCURS 3000 TIMES
015000                          INDEXED BY SALE-IX.
015100               10  T-SALE-DATE     PIC X(10).
015200               10  T-SALE-MONTH    PIC X(7).
015300               10  T-SALE-PRODUCT  PIC X(30).
015400               10  T-SALE-REGION   PIC X(20).
015500               10  T-SALE-REVENUE  PIC S9(9)V99.
015600           05  FILLER              PIC X(3)  VALUE SPACES.
015700      *
015800       01  PROD-TABLE.
015900           05  PROD-ENTRY OCCURS 500 TIMES
016000                          INDEXED BY PROD-IX PROD-JX.
016100               10  PROD-NAME       PIC X(30).
016200               10  PROD-REVENUE    PIC S9(11)V99.
016300           05  FILLER              PIC X(4)  VALUE SPACES.
016400       01  PROD-CNT                PIC 9(5)  COMP   VALUE ZERO.
016500      *
016600       01  REGN-TABLE.
016700           05  REGN-ENTRY OCCURS 100 TIMES
016800                          INDEXED BY REGN-IX REGN-JX.
016900               10  REGN-NAME       PIC X(20).
017000               10  REGN-REVENUE    PIC S9(11)V99.
017100           05  FILLER              PIC X(4)  VALUE SPACES.
017200       01  REGN-CNT                PIC 9(5)  COMP   VALUE ZERO.
017300      *
017400       01  MNTH-TABLE.
017500           05  MNTH-ENTRY OCCURS 120 TIMES
017600                          INDEXED BY MNTH-IX MNTH-JX.
017700               10  MNTH-KEY        PIC X(7).
017800               10  MNTH-REVENUE    PIC S9(11)V99.
017900               10  MNTH-GROWTH     PIC S9(4)V99   VALUE ZERO.
018000           05  FILLER              PIC X(4)  VALUE SPACES.
018100       01  MNTH-CNT                 PIC 9(5)  COMP   VALUE ZERO.
018200      *
018300       01  PROF-TABLE.
018400           05  PROF-ENTRY OCCURS 500 TIMES
018500                          INDEXED BY PROF-IX PROF-JX.
018600               10  PROF-NAME       PIC X(30).
018700               10  PROF-REVENUE    PIC S9(11)V99.
018800               10  PROF-COST       PIC S9(11)V99.
018900               10  PROF-PROFIT     PIC S9(11)V99.
019000               10  PROF-MARGIN-SUM PIC S9(7)V99.
019100               10  PROF-MARGIN-CNT PIC 9(7)  COMP.
019200           05  FILLER              PIC X(4)  VALUE SPACES.
019300       01  PROF-CNT                 PIC 9(5)  COMP   VALUE ZERO.
019400      *
019500       01  CALC-AREA.
019600           05  GT-TOTAL-REVENUE    PIC S9(11)V99    VALUE ZERO.
019700           05  GT-AVG-REVENUE      PIC S9(9)V99     VALUE ZERO.
019800           05  EARLIEST-DATE       PIC X(10)        VALUE HIGH-VALUES.
019900           05  LATEST-DATE         PIC X(10)        VALUE LOW-VALUES.
020000           05  CALC-COST           PIC S9(9)V99     VALUE ZERO.
020100           05  CALC-PROFIT         PIC S9(9)V99     VALUE ZERO.
020200           05  CALC-MARGIN         PIC S9(3)V99     VALUE ZERO.
020300           05  CALC-SWAP-NAME      PIC X(30)        VALUE SPACES.
020400           05  CALC-SWAP-NAME-20   PIC X(20)        VALUE SPACES.
020500           05  CALC-SWAP-AMT       PIC S9(11)V99    VALUE ZERO.
020600           05  CALC-SWAP-AMT2      PIC S9(11)V99    VALUE ZERO.
020700           05  CALC-SWAP-AMT3      PIC S9(11)V99    VALUE ZERO.
020800           05  CALC-SWAP-KEY       PIC X(7)         VALUE SPACES.
020900           05  CALC-SWAP-CNT       PIC 9(7)  COMP   VALUE ZERO.
021000           05  RANK-CTR            PIC 99           VALUE ZERO.
021100           05  PRIOR-REVENUE       PIC S9(11)V99    VALUE ZERO.
021200           05  HAVE-PRIOR-SW       PIC XXX          VALUE 'NO'.
021300           05  FILLER              PIC X(10)        VALUE SPACES.
021400      *
021500       01  LOG-MSG-1.
021600           05  FILLER              PIC X(28)  VALUE
021700               'SLSANL03 - RECORDS ANALYZED '.
021800           05  LM-REC-CNT          PIC ZZZ,ZZ9.
021900           05  FILLER              PIC X(45) VALUE SPACES.
022000       01  LOG-MSG-2               PIC X(80) VALUE
022100           'SLSANL03 - ANALYZER STEP COMPLETE'.
022200       01  LOG-MSG-3               PIC X(80) VALUE
022300           'SLSANL03 - PROFIT-MARGIN SECTION REQUESTED (UPSI-0 ON)'.
022400      *
022500      ***************************************************************
022600       PROCEDURE DIVISION.
022700      ***************************************************************
022800      *
022900       0000-SLSANL03.
023000           PERFORM 1000-INIT.
023100           PERFORM 2000-PRODUCT-CALCS.
023200           PERFORM 2500-SORT-PRODUCTS.
023300           PERFORM 3000-REGION-CALCS.
023400           PERFORM 4000-MONTH-CALCS.
023500           IF PROFIT-REQUESTED
023600               MOVE 'YES' TO RUN-PROFIT-SW
023700               PERFORM 5000-PROFIT-CALCS
023800               PERFORM 5500-SORT-PROFIT
023900           END-IF.
024000           PERFORM 6000-SUMMARY-CALCS.
024100           PERFORM 7000-WRITE-KPI.
024200           PERFORM 8000-CLOSING.
024300           STOP RUN.
024400      *
024500       1000-INIT.
024600           OPEN INPUT SALES-CLN.
024700           OPEN OUTPUT SALES-KPI.
024800           OPEN OUTPUT SLSLOG.
024900           PERFORM 9000-READ.
024925      *    ONE PASS PER CLEANED RECORD - LOADS THE WORKING TABLE AND
024950      *    ROLLS THE RUN-WIDE TOTALS (EARLIEST/LATEST DATE, GRAND TOTAL
024975      *    REVENUE) THAT THE SUMMARY RECORD NEEDS AT THE END.
025000       1010-LOAD-LOOP.
025100           IF MORE-RECS = 'NO'
025200               GO TO 1000-EXIT
025300           END-IF.
025400           ADD 1 TO C-REC-CNT.
025500           SET SALE-IX TO C-REC-CNT.
025600           MOVE C-SALE-DATE     TO T-SALE-DATE (SALE-IX).
025700           MOVE C-DATE-YYYY-MM  TO T-SALE-MONTH (SALE-IX).
025800           MOVE C-SALE-PRODUCT  TO T-SALE-PRODUCT (SALE-IX).
025900           MOVE C-SALE-REGION   TO T-SALE-REGION (SALE-IX).
026000           MOVE C-SALE-REVENUE  TO T-SALE-REVENUE (SALE-IX).
026100           IF C-SALE-DATE < EARLIEST-DATE
026200               MOVE C-SALE-DATE TO EARLIEST-DATE
026300           END-IF.
026400           IF C-SALE-DATE > LATEST-DATE
026500               MOVE C-SALE-DATE TO LATEST-DATE
026600           END-IF.
026700           ADD C-SALE-REVENUE TO GT-TOTAL-REVENUE.
026800           PERFORM 9000-READ.
026900           GO TO 1010-LOAD-LOOP.
027000       1000-EXIT.
027100           EXIT.
027200      *
027300      *    -------------------------------------------------------
027400      *    GROUP BY PRODUCT, SUM REVENUE.
027500      *    -------------------------------------------------------
027600       2000-PRODUCT-CALCS.
027700           SET SALE-IX TO 1.
027733      *    ONE PASS PER ROW - FIND OR OPEN THE PRODUCT'S TABLE ENTRY
027766      *    AND ADD THIS ROW'S REVENUE TO ITS RUNNING TOTAL.
027800       2010-PRODUCT-LOOP.
027900           IF SALE-IX > C-REC-CNT
028000               GO TO 2000-EXIT
028100           END-IF.
028200           PERFORM 2100-FIND-PRODUCT.
028300           ADD T-SALE-REVENUE (SALE-IX) TO PROD-REVENUE (PROD-IX).
028400           SET SALE-IX UP BY 1.
028500           GO TO 2010-PRODUCT-LOOP.
028600       2000-EXIT.
028700           EXIT.
028800      *
028900       2100-FIND-PRODUCT.
028910      *    LINEAR SEARCH OF THE PRODUCT TABLE BUILT SO FAR - IF THE
028920      *    NAME IS NOT FOUND BY THE TIME PROD-IX RUNS OFF THE END,
028930      *    IT IS A NEW PRODUCT AND A FRESH ROW IS OPENED FOR IT.
029000           SET PROD-IX TO 1.
029100       2110-FIND-LOOP.
029200           IF PROD-IX > PROD-CNT
029300               ADD 1 TO PROD-CNT
029400               SET PROD-IX TO PROD-CNT
029500               MOVE T-SALE-PRODUCT (SALE-IX) TO PROD-NAME (PROD-IX)
029600               MOVE ZERO TO PROD-REVENUE (PROD-IX)
029700               GO TO 2100-EXIT
029800           END-IF.
029900           IF PROD-NAME (PROD-IX) = T-SALE-PRODUCT (SALE-IX)
030000               GO TO 2100-EXIT
030100           END-IF.
030200           SET PROD-IX UP BY 1.
030300           GO TO 2110-FIND-LOOP.
030400       2100-EXIT.
030500           EXIT.
030600      *
030700      *    DESCENDING BUBBLE SORT ON TOTAL REVENUE - TOP N COMES OUT
030800      *    AT THE FRONT OF PROD-TABLE (N=10 COMPUTED, TOP 5 PRINTED).
030900       2500-SORT-PRODUCTS.
031000           IF PROD-CNT < 2
031100               GO TO 2500-EXIT
031200           END-IF.
031300           SET PROD-IX TO 1.
031325      *    DESCENDING BUBBLE SORT ON TOTAL REVENUE - AFTER THIS RUNS,
031350      *    THE TOP N PRODUCTS SIT AT THE FRONT OF PROD-TABLE AND
031375      *    7010-PRODUCT-WRITE NEEDS NO SEPARATE RANKING STEP.
031400       2510-SORT-OUTER.
031500           IF PROD-IX > PROD-CNT
031600               GO TO 2500-EXIT
031700           END-IF.
031800           SET PROD-JX TO PROD-IX.
031900           SET PROD-JX UP BY 1.
031925      *    SWAPS A LOWER-REVENUE ENTRY DOWN PAST A HIGHER ONE - SAME
031950      *    BUBBLE-SORT SHAPE USED THROUGHOUT THIS PROGRAM FOR REGIONS,
031975      *    MONTHS AND PROFIT, JUST ON THE PRODUCT TABLE'S FIELDS.
032000       2520-SORT-INNER.
032100           IF PROD-JX > PROD-CNT
032200               SET PROD-IX UP BY 1
032300               GO TO 2510-SORT-OUTER
032400           END-IF.
032500           IF PROD-REVENUE (PROD-JX) > PROD-REVENUE (PROD-IX)
032600               MOVE PROD-NAME (PROD-IX)     TO CALC-SWAP-NAME
032700               MOVE PROD-REVENUE (PROD-IX)  TO CALC-SWAP-AMT
032800               MOVE PROD-NAME (PROD-JX)     TO PROD-NAME (PROD-IX)
032900               MOVE PROD-REVENUE (PROD-JX)  TO PROD-REVENUE (PROD-IX)
033000               MOVE CALC-SWAP-NAME          TO PROD-NAME (PROD-JX)
033100               MOVE CALC-SWAP-AMT           TO PROD-REVENUE (PROD-JX)
033200           END-IF.
033300           SET PROD-JX UP BY 1.
033400           GO TO 2520-SORT-INNER.
033500       2500-EXIT.
033600           EXIT.
033700      *
033800      *    -------------------------------------------------------
033900      *    GROUP BY REGION, SUM REVENUE, SORT DESCENDING, THEN
034000      *    COMPUTE EACH REGION'S SHARE OF THE GRAND TOTAL.
034100      *    -------------------------------------------------------
034200       3000-REGION-CALCS.
034300           SET SALE-IX TO 1.
034333      *    ONE PASS PER ROW - FIND OR OPEN THE REGION'S TABLE ENTRY AND
034366      *    ADD THIS ROW'S REVENUE, SAME SHAPE AS THE PRODUCT LOOP ABOVE.
034400       3010-REGION-LOOP.
034500           IF SALE-IX > C-REC-CNT
034600               GO TO 3020-SORT-REGIONS
034700           END-IF.
034800           PERFORM 3100-FIND-REGION.
034900           ADD T-SALE-REVENUE (SALE-IX) TO REGN-REVENUE (REGN-IX).
035000           SET SALE-IX UP BY 1.
035100           GO TO 3010-REGION-LOOP.
035125      *    REGIONS ARE ALSO RANKED BY REVENUE DESCENDING, BUT UNLIKE
035150      *    PRODUCTS EVERY REGION PRINTS - THE SORT IS FOR REPORT ORDER,
035175      *    NOT FOR PICKING A TOP-N SUBSET.
035200       3020-SORT-REGIONS.
035300           IF REGN-CNT < 2
035400               GO TO 3040-PERCENT-LOOP
035500           END-IF.
035600           SET REGN-IX TO 1.
035633      *    OUTER PASS OF THE REGION SORT - WALKS EACH CANDIDATE FRONT
035666      *    POSITION IN TURN.
035700       3021-SORT-OUTER.
035800           IF REGN-IX > REGN-CNT
035900               GO TO 3040-PERCENT-LOOP
036000           END-IF.
036100           SET REGN-JX TO REGN-IX.
036200           SET REGN-JX UP BY 1.
036233      *    INNER PASS OF THE REGION SORT - BUBBLES THE HIGHEST-REVENUE
036266      *    UNSORTED REGION UP TOWARD REGN-IX.
036300       3022-SORT-INNER.
036400           IF REGN-JX > REGN-CNT
036500               SET REGN-IX UP BY 1
036600               GO TO 3021-SORT-OUTER
036700           END-IF.
036800           IF REGN-REVENUE (REGN-JX) > REGN-REVENUE (REGN-IX)
036900               MOVE REGN-NAME (REGN-IX)     TO CALC-SWAP-NAME-20
037000               MOVE REGN-REVENUE (REGN-IX)  TO CALC-SWAP-AMT
037100               MOVE REGN-NAME (REGN-JX)     TO REGN-NAME (REGN-IX)
037200               MOVE REGN-REVENUE (REGN-JX)  TO REGN-REVENUE (REGN-IX)
037300               MOVE CALC-SWAP-NAME-20       TO REGN-NAME (REGN-JX)
037400               MOVE CALC-SWAP-AMT           TO REGN-REVENUE (REGN-JX)
037500           END-IF.
037600           SET REGN-JX UP BY 1.
037700           GO TO 3022-SORT-INNER.
037720      *    PERCENT-OF-TOTAL ITSELF IS COMPUTED LATER, AT WRITE TIME IN
037740      *    7020-REGION-WRITE, AGAINST THE NOW-FINAL GT-TOTAL-REVENUE -
037760      *    ALL THIS STEP DOES IS GUARD A ZERO GRAND TOTAL SO THAT A
037780      *    SITE WITH NO REVENUE AT ALL DOES NOT DIVIDE BY ZERO LATER.
037800       3040-PERCENT-LOOP.
037900           IF GT-TOTAL-REVENUE = ZERO
038000               GO TO 3000-EXIT
038100           END-IF.
038200       3000-EXIT.
038300           EXIT.
038400      *
038500       3100-FIND-REGION.
038600           SET REGN-IX TO 1.
038633      *    LINEAR SEARCH OF THE REGION TABLE - A NAME NOT YET SEEN
038666      *    OPENS A FRESH ENTRY, MIRRORING 2110-FIND-LOOP FOR PRODUCTS.
038700       3110-FIND-LOOP.
038800           IF REGN-IX > REGN-CNT
038900               ADD 1 TO REGN-CNT
039000               SET REGN-IX TO REGN-CNT
039100               MOVE T-SALE-REGION (SALE-IX) TO REGN-NAME (REGN-IX)
039200               MOVE ZERO TO REGN-REVENUE (REGN-IX)
039300               GO TO 3100-EXIT
039400           END-IF.
039500           IF REGN-NAME (REGN-IX) = T-SALE-REGION (SALE-IX)
039600               GO TO 3100-EXIT
039700           END-IF.
039800           SET REGN-IX UP BY 1.
039900           GO TO 3110-FIND-LOOP.
040000       3100-EXIT.
040100           EXIT.
040200      *
040300      *    -------------------------------------------------------
040400      *    GROUP BY CALENDAR MONTH, SUM REVENUE, SORT ASCENDING BY
040500      *    MONTH, THEN GROWTH VS. THE PRIOR MONTH PRESENT.
040600      *    -------------------------------------------------------
040700       4000-MONTH-CALCS.
040800           SET SALE-IX TO 1.
040833      *    ONE PASS PER ROW - GROUPS REVENUE BY THE YYYY-MM KEY CARRIED
040866      *    ON EACH CLEANED RECORD.
040900       4010-MONTH-LOOP.
041000           IF SALE-IX > C-REC-CNT
041100               GO TO 4020-SORT-MONTHS
041200           END-IF.
041300           PERFORM 4100-FIND-MONTH.
041400           ADD T-SALE-REVENUE (SALE-IX) TO MNTH-REVENUE (MNTH-IX).
041500           SET SALE-IX UP BY 1.
041600           GO TO 4010-MONTH-LOOP.
041625      *    MONTHS MUST BE IN ASCENDING CALENDAR ORDER BEFORE THE GROWTH
041650      *    PASS RUNS BELOW - GROWTH ONLY MEANS SOMETHING MEASURED
041675      *    AGAINST THE PRECEDING MONTH IN TIME, NOT IN TABLE-BUILD ORDER.
041700       4020-SORT-MONTHS.
041800           IF MNTH-CNT < 2
041900               GO TO 4040-GROWTH-LOOP
042000           END-IF.
042100           SET MNTH-IX TO 1.
042150      *    OUTER PASS OF THE ASCENDING MONTH-KEY SORT.
042200       4021-SORT-OUTER.
042300           IF MNTH-IX > MNTH-CNT
042400               GO TO 4040-GROWTH-LOOP
042500           END-IF.
042600           SET MNTH-JX TO MNTH-IX.
042700           SET MNTH-JX UP BY 1.
042733      *    SWAPS A LATER MONTH AHEAD OF AN EARLIER ONE - ASCENDING, THE
042766      *    OPPOSITE DIRECTION FROM THE REVENUE-DESCENDING SORTS ABOVE.
042800       4022-SORT-INNER.
042900           IF MNTH-JX > MNTH-CNT
043000               SET MNTH-IX UP BY 1
043100               GO TO 4021-SORT-OUTER
043200           END-IF.
043300           IF MNTH-KEY (MNTH-JX) < MNTH-KEY (MNTH-IX)
043400               MOVE MNTH-KEY (MNTH-IX)      TO CALC-SWAP-KEY
043500               MOVE MNTH-REVENUE (MNTH-IX)  TO CALC-SWAP-AMT
043600               MOVE MNTH-KEY (MNTH-JX)      TO MNTH-KEY (MNTH-IX)
043700               MOVE MNTH-REVENUE (MNTH-JX)  TO MNTH-REVENUE (MNTH-IX)
043800               MOVE CALC-SWAP-KEY           TO MNTH-KEY (MNTH-JX)
043900               MOVE CALC-SWAP-AMT           TO MNTH-REVENUE (MNTH-JX)
044000           END-IF.
044100           SET MNTH-JX UP BY 1.
044200           GO TO 4022-SORT-INNER.
044300       4040-GROWTH-LOOP.
044400           MOVE 'NO' TO HAVE-PRIOR-SW.
044500           SET MNTH-IX TO 1.
044600       4041-GROWTH-STEP.
044700           IF MNTH-IX > MNTH-CNT
044800               GO TO 4000-EXIT
044900           END-IF.
044910      *    GROWTH COMPARES EACH MONTH TO THE ONE IMMEDIATELY
044920      *    BEFORE IT IN THE SORTED TABLE, NOT TO THE SAME MONTH
044930      *    A YEAR AGO - THE FEED DOES NOT GUARANTEE A FULL YEAR
044940      *    OF HISTORY SO A YEAR-OVER-YEAR COMPARE WOULD OFTEN
044950      *    HAVE NO PRIOR POINT TO COMPARE AGAINST.
045000           IF HAVE-PRIOR-SW = 'NO'
045100               MOVE ZERO TO MNTH-GROWTH (MNTH-IX)
045200           ELSE
045210      *    A ZERO PRIOR MONTH WOULD DIVIDE BY ZERO - TREATED AS
045220      *    NO GROWTH FIGURE RATHER THAN AN ABEND OR A BOGUS
045230      *    INFINITE PERCENT.
045300               IF PRIOR-REVENUE = ZERO
045400                   MOVE ZERO TO MNTH-GROWTH (MNTH-IX)
045500               ELSE
045600                   COMPUTE MNTH-GROWTH (MNTH-IX) ROUNDED =
045700                       ((MNTH-REVENUE (MNTH-IX) - PRIOR-REVENUE)
045800                            / PRIOR-REVENUE) * 100
045900               END-IF
046000           END-IF.
046100           MOVE MNTH-REVENUE (MNTH-IX) TO PRIOR-REVENUE.
046200           MOVE 'YES' TO HAVE-PRIOR-SW.
046300           SET MNTH-IX UP BY 1.
046400           GO TO 4041-GROWTH-STEP.
046500       4000-EXIT.
046600           EXIT.
046700      *
046800       4100-FIND-MONTH.
046900           SET MNTH-IX TO 1.
046925      *    LINEAR SEARCH ON THE YYYY-MM KEY - A MONTH NOT YET SEEN
046950      *    OPENS A NEW TABLE ROW AT THE END, NOT IN CALENDAR POSITION;
046975      *    4020-SORT-MONTHS PUTS THE TABLE IN ORDER AFTERWARD.
047000       4110-FIND-LOOP.
047100           IF MNTH-IX > MNTH-CNT
047200               ADD 1 TO MNTH-CNT
047300               SET MNTH-IX TO MNTH-CNT
047400               MOVE T-SALE-MONTH (SALE-IX) TO MNTH-KEY (MNTH-IX)
047500               MOVE ZERO TO MNTH-REVENUE (MNTH-IX)
047600               GO TO 4100-EXIT
047700           END-IF.
047800           IF MNTH-KEY (MNTH-IX) = T-SALE-MONTH (SALE-IX)
047900               GO TO 4100-EXIT
048000           END-IF.
048100           SET MNTH-IX UP BY 1.
048200           GO TO 4110-FIND-LOOP.
048300       4100-EXIT.
048400           EXIT.
048500      *
048600      *    -------------------------------------------------------
048700      *    PROFIT-MARGIN ANALYSIS - UPSI-0 ONLY.  COST IS ESTIMATED
048800      *    AT C-COST-PCT OF REVENUE, THERE IS NO COST FIELD ON THE
048900      *    INPUT.  MARGIN IS AVERAGED PER PRODUCT, NOT SUMMED.
049000      *    -------------------------------------------------------
049100       5000-PROFIT-CALCS.
049200           SET SALE-IX TO 1.
049220      *    ONE PASS PER ROW UNDER UPSI-0 - ESTIMATES COST AND PROFIT ON
049240      *    THIS ROW, THEN ROLLS BOTH INTO THE OWNING PRODUCT'S PROFIT
049260      *    TABLE ENTRY SO THE MARGIN AVERAGE REFLECTS ALL OF THAT
049280      *    PRODUCT'S TRANSACTIONS, NOT JUST THE LAST ONE SEEN.
049300       5010-PROFIT-LOOP.
049400           IF SALE-IX > C-REC-CNT
049500               GO TO 5000-EXIT
049600           END-IF.
049650      *    NO COST FIELD ARRIVES ON THE SALES FEED, SO COST IS
049660      *    ESTIMATED AT THE STANDARD C-COST-PCT OF REVENUE. THIS
049670      *    IS A PLANNING ESTIMATE, NOT AN ACTUAL BOOKED COST.
049700           COMPUTE CALC-COST ROUNDED =
049800               T-SALE-REVENUE (SALE-IX) * C-COST-PCT.
049900           COMPUTE CALC-PROFIT = T-SALE-REVENUE (SALE-IX) - CALC-COST.
049910      *    MARGIN PERCENT PROTECTS AGAINST A ZERO-REVENUE ROW -
049920      *    WITHOUT THIS GUARD THE DIVIDE WOULD ABEND THE STEP ON
049930      *    WHAT IS OTHERWISE A HARMLESS EDGE CASE.
050000           IF T-SALE-REVENUE (SALE-IX) = ZERO
050100               MOVE ZERO TO CALC-MARGIN
050200           ELSE
050300               COMPUTE CALC-MARGIN ROUNDED =
050400                   (CALC-PROFIT / T-SALE-REVENUE (SALE-IX)) * 100
050500           END-IF.
050600           PERFORM 5100-FIND-PROFIT.
050700           ADD T-SALE-REVENUE (SALE-IX) TO PROF-REVENUE (PROF-IX).
050800           ADD CALC-COST                TO PROF-COST (PROF-IX).
050900           ADD CALC-PROFIT              TO PROF-PROFIT (PROF-IX).
051000           ADD CALC-MARGIN              TO PROF-MARGIN-SUM (PROF-IX).
051100           ADD 1                        TO PROF-MARGIN-CNT (PROF-IX).
051200           SET SALE-IX UP BY 1.
051300           GO TO 5010-PROFIT-LOOP.
051400       5000-EXIT.
051500           EXIT.
051600      *
051700       5100-FIND-PROFIT.
051800           SET PROF-IX TO 1.
051825      *    LINEAR SEARCH OF THE PROFIT TABLE, KEYED BY PRODUCT NAME -
051850      *    A SEPARATE TABLE FROM PROD-TABLE SO THE PLAIN REVENUE REPORT
051875      *    CAN RUN EVEN ON SITES WHERE UPSI-0 IS OFF.
051900       5110-FIND-LOOP.
052000           IF PROF-IX > PROF-CNT
052100               ADD 1 TO PROF-CNT
052200               SET PROF-IX TO PROF-CNT
052300               MOVE T-SALE-PRODUCT (SALE-IX) TO PROF-NAME (PROF-IX)
052400               MOVE ZERO TO PROF-REVENUE (PROF-IX)
052500               MOVE ZERO TO PROF-COST (PROF-IX)
052600               MOVE ZERO TO PROF-PROFIT (PROF-IX)
052700               MOVE ZERO TO PROF-MARGIN-SUM (PROF-IX)
052800               MOVE ZERO TO PROF-MARGIN-CNT (PROF-IX)
052900               GO TO 5100-EXIT
053000           END-IF.
053100           IF PROF-NAME (PROF-IX) = T-SALE-PRODUCT (SALE-IX)
053200               GO TO 5100-EXIT
053300           END-IF.
053400           SET PROF-IX UP BY 1.
053500           GO TO 5110-FIND-LOOP.
053600       5100-EXIT.
053700           EXIT.
053800      *
053900      *    DESCENDING BUBBLE SORT ON TOTAL PROFIT.
054000       5500-SORT-PROFIT.
054100           IF PROF-CNT < 2
054200               GO TO 5500-EXIT
054300           END-IF.
054400           SET PROF-IX TO 1.
054420      *    RANKS THE PROFIT TABLE BY TOTAL PROFIT DESCENDING - SAME
054440      *    BUBBLE-SORT OUTER/INNER SHAPE AS THE PRODUCT AND REGION
054460      *    SORTS, BUT THE SWAP ITSELF IS FACTORED OUT TO 5530 BECAUSE
054480      *    A PROFIT-TABLE ROW CARRIES FAR MORE FIELDS TO EXCHANGE.
054500       5510-SORT-OUTER.
054600           IF PROF-IX > PROF-CNT
054700               GO TO 5500-EXIT
054800           END-IF.
054900           SET PROF-JX TO PROF-IX.
055000           SET PROF-JX UP BY 1.
055025      *    COMPARES TOTAL PROFIT, NOT MARGIN PERCENT - A PRODUCT WITH
055050      *    A SMALL MARGIN ON HUGE VOLUME CAN OUTRANK A HIGH-MARGIN,
055075      *    LOW-VOLUME PRODUCT, WHICH IS THE INTENDED BUSINESS RULE.
055100       5520-SORT-INNER.
055200           IF PROF-JX > PROF-CNT
055300               SET PROF-IX UP BY 1
055400               GO TO 5510-SORT-OUTER
055500           END-IF.
055600           IF PROF-PROFIT (PROF-JX) > PROF-PROFIT (PROF-IX)
055700               PERFORM 5530-SWAP-PROFIT
055800           END-IF.
055900           SET PROF-JX UP BY 1.
056000           GO TO 5520-SORT-INNER.
056025      *    A PROFIT-TABLE ROW HAS SIX FIELDS, SO THE SWAP IS ITS OWN
056050      *    PARAGRAPH RATHER THAN INLINE IN THE SORT - KEEPS 5520
056075      *    READABLE AS JUST THE COMPARE AND THE LOOP CONTROL.
056100       5530-SWAP-PROFIT.
056200           MOVE PROF-NAME (PROF-IX)        TO CALC-SWAP-NAME.
056300           MOVE PROF-REVENUE (PROF-IX)     TO CALC-SWAP-AMT.
056400           MOVE PROF-COST (PROF-IX)        TO CALC-SWAP-AMT2.
056500           MOVE PROF-PROFIT (PROF-IX)      TO CALC-SWAP-AMT3.
056600           MOVE PROF-NAME (PROF-JX)        TO PROF-NAME (PROF-IX).
056700           MOVE PROF-REVENUE (PROF-JX)     TO PROF-REVENUE (PROF-IX).
056800           MOVE PROF-COST (PROF-JX)        TO PROF-COST (PROF-IX).
056900           MOVE PROF-PROFIT (PROF-JX)      TO PROF-PROFIT (PROF-IX).
057000           MOVE CALC-SWAP-NAME             TO PROF-NAME (PROF-JX).
057100           MOVE CALC-SWAP-AMT              TO PROF-REVENUE (PROF-JX).
057200           MOVE CALC-SWAP-AMT2             TO PROF-COST (PROF-JX).
057300           MOVE CALC-SWAP-AMT3             TO PROF-PROFIT (PROF-JX).
057400           MOVE PROF-MARGIN-SUM (PROF-IX)  TO CALC-SWAP-AMT.
057500           MOVE PROF-MARGIN-CNT (PROF-IX)  TO CALC-SWAP-CNT.
057600           MOVE PROF-MARGIN-SUM (PROF-JX)  TO PROF-MARGIN-SUM (PROF-IX).
057700           MOVE PROF-MARGIN-CNT (PROF-JX)  TO PROF-MARGIN-CNT (PROF-IX).
057800           MOVE CALC-SWAP-AMT              TO PROF-MARGIN-SUM (PROF-JX).
057900           MOVE CALC-SWAP-CNT              TO PROF-MARGIN-CNT (PROF-JX).
058000       5500-EXIT.
058100           EXIT.
058200      *
058300      *    -------------------------------------------------------
058400      *    TRANSACTION COUNT, TOTAL AND AVERAGE REVENUE, DISTINCT
058500      *    PRODUCT/REGION COUNTS, EARLIEST/LATEST DATE.
058600      *    -------------------------------------------------------
058625      *    AVERAGE REVENUE IS THE ONLY SUMMARY FIGURE THAT STILL NEEDS A
058650      *    CALCULATION HERE - ALL THE OTHER SUMMARY FIELDS WRITTEN BELOW
058675      *    IN 7000-WRITE-KPI WERE ALREADY ACCUMULATED IN 1010-LOAD-LOOP.
058700       6000-SUMMARY-CALCS.
058800           IF C-REC-CNT = ZERO
058900               MOVE ZERO TO GT-AVG-REVENUE
059000           ELSE
059100               COMPUTE GT-AVG-REVENUE ROUNDED =
059200                   GT-TOTAL-REVENUE / C-REC-CNT
059300           END-IF.
059400      *
059500       7000-WRITE-KPI.
059600           MOVE 'S' TO K-REC-TYPE.
059700           MOVE C-REC-CNT       TO K-TOTAL-TRANS.
059800           MOVE GT-TOTAL-REVENUE TO K-TOTAL-REVENUE.
059900           MOVE GT-AVG-REVENUE  TO K-AVG-REVENUE.
060000           MOVE PROD-CNT        TO K-DISTINCT-PRODUCTS.
060100           MOVE REGN-CNT        TO K-DISTINCT-REGIONS.
060200           MOVE EARLIEST-DATE   TO K-EARLIEST-DATE.
060300           MOVE LATEST-DATE     TO K-LATEST-DATE.
060400           MOVE RUN-PROFIT-SW(1:1) TO K-PROFIT-RUN-FLAG.
060500           WRITE K-REC.
060600      *
060700           MOVE 0 TO RANK-CTR.
060800           SET PROD-IX TO 1.
060810      *    PRODUCTS WERE SORTED HIGH-TO-LOW BY REVENUE IN 2500, SO
060820      *    TAKING THE TABLE IN ORDER AND STOPPING AT C-TOP-N-LIMIT
060830      *    ROWS NATURALLY GIVES THE TOP PRODUCTS, NOT A RANDOM
060840      *    SLICE OF THEM.
060900       7010-PRODUCT-WRITE.
061000           IF PROD-IX > PROD-CNT OR RANK-CTR = C-TOP-N-LIMIT
061100               GO TO 7020-REGION-WRITE
061200           END-IF.
061300           ADD 1 TO RANK-CTR.
061400           MOVE 'P' TO K-REC-TYPE.
061500           MOVE RANK-CTR             TO K-RANK.
061600           MOVE PROD-NAME (PROD-IX)  TO K-PRODUCT-NAME.
061700           MOVE PROD-REVENUE (PROD-IX) TO K-PROD-REVENUE.
061800           WRITE K-REC.
061900           SET PROD-IX UP BY 1.
062000           GO TO 7010-PRODUCT-WRITE.
062100      *
062200       7020-REGION-WRITE.
062300           SET REGN-IX TO 1.
062333      *    WRITES EVERY REGION TO SALESKPI, NOT JUST A TOP-N SLICE -
062366      *    THE REPORTER STEP NEEDS THE FULL REGION BREAKDOWN TO PRINT.
062400       7021-REGION-LOOP.
062500           IF REGN-IX > REGN-CNT
062600               GO TO 7030-MONTH-WRITE
062700           END-IF.
062800           MOVE 'R' TO K-REC-TYPE.
062900           MOVE REGN-NAME (REGN-IX)    TO K-REGION-NAME.
063000           MOVE REGN-REVENUE (REGN-IX) TO K-REGN-REVENUE.
063100           IF GT-TOTAL-REVENUE = ZERO
063200               MOVE ZERO TO K-REGN-PCT
063300           ELSE
063400               COMPUTE K-REGN-PCT ROUNDED =
063500                   (REGN-REVENUE (REGN-IX) / GT-TOTAL-REVENUE) * 100
063600           END-IF.
063700           WRITE K-REC.
063800           SET REGN-IX UP BY 1.
063900           GO TO 7021-REGION-LOOP.
064000      *
064100       7030-MONTH-WRITE.
064200           SET MNTH-IX TO 1.
064233      *    WRITES EVERY MONTH IN ASCENDING CALENDAR ORDER, CARRYING THE
064266      *    GROWTH FIGURE ALREADY COMPUTED BACK IN 4040-GROWTH-LOOP.
064300       7031-MONTH-LOOP.
064400           IF MNTH-IX > MNTH-CNT
064500               GO TO 7040-PROFIT-WRITE
064600           END-IF.
064700           MOVE 'M' TO K-REC-TYPE.
064800           MOVE MNTH-KEY (MNTH-IX)     TO K-MONTH.
064900           MOVE MNTH-REVENUE (MNTH-IX) TO K-MNTH-REVENUE.
065000           MOVE MNTH-GROWTH (MNTH-IX)  TO K-GROWTH-RATE.
065100           WRITE K-REC.
065200           SET MNTH-IX UP BY 1.
065300           GO TO 7031-MONTH-LOOP.
065400      *
065500       7040-PROFIT-WRITE.
065600           IF RUN-PROFIT-SW NOT = 'YES'
065700               GO TO 7000-EXIT
065800           END-IF.
065900           MOVE 0 TO RANK-CTR.
066000           SET PROF-IX TO 1.
066025      *    SKIPPED ENTIRELY WHEN THE RUN DID NOT REQUEST PROFIT-MARGIN
066050      *    ANALYSIS (RUN-PROFIT-SW), OTHERWISE WRITES ONLY THE TOP
066075      *    C-TOP-N-LIMIT PRODUCTS BY PROFIT, RANKED BY 5510 ABOVE.
066100       7041-PROFIT-LOOP.
066200           IF PROF-IX > PROF-CNT OR RANK-CTR = C-TOP-N-LIMIT
066300               GO TO 7000-EXIT
066400           END-IF.
066500           ADD 1 TO RANK-CTR.
066600           MOVE 'F' TO K-REC-TYPE.
066700           MOVE RANK-CTR                TO K-PROFIT-RANK.
066800           MOVE PROF-NAME (PROF-IX)     TO K-PROFIT-PRODUCT.
066900           MOVE PROF-REVENUE (PROF-IX)  TO K-PROFIT-REVENUE.
067000           MOVE PROF-COST (PROF-IX)     TO K-PROFIT-COST.
067100           MOVE PROF-PROFIT (PROF-IX)   TO K-PROFIT-PROFIT.
067200           IF PROF-MARGIN-CNT (PROF-IX) = ZERO
067300               MOVE ZERO TO K-PROFIT-MARGIN
067400           ELSE
067500               COMPUTE K-PROFIT-MARGIN ROUNDED =
067600                   PROF-MARGIN-SUM (PROF-IX) /
067700                       PROF-MARGIN-CNT (PROF-IX)
067800           END-IF.
067900           WRITE K-REC.
068000           SET PROF-IX UP BY 1.
068100           GO TO 7041-PROFIT-LOOP.
068200       7000-EXIT.
068300           EXIT.
068400      *
068425      *    LOG-MSG-3 (THE PROFIT-RUN NOTICE) IS WRITTEN ONLY WHEN UPSI-0
068450      *    WAS ON FOR THIS RUN, SO THE OPERATOR LOG SHOWS WHETHER A GIVEN
068475      *    NIGHT'S FIGURES INCLUDE THE PROFIT-MARGIN SECTION OR NOT.
068500       8000-CLOSING.
068600           MOVE C-REC-CNT TO LM-REC-CNT.
068700           WRITE LOG-LINE FROM LOG-MSG-1.
068800           IF RUN-PROFIT-SW = 'YES'
068900               WRITE LOG-LINE FROM LOG-MSG-3
069000           END-IF.
069100           WRITE LOG-LINE FROM LOG-MSG-2.
069200           CLOSE SALES-CLN.
069300           CLOSE SALES-KPI.
069400           CLOSE SLSLOG.
069500      *
069533      *    STANDARD SEQUENTIAL READ PARAGRAPH, PERFORMED FROM EVERY LOAD
069566      *    LOOP IN THIS PROGRAM THAT NEEDS THE NEXT CLEANED RECORD.
069600       9000-READ.
069700           READ SALES-CLN
069800               AT END
069900                   MOVE 'NO' TO MORE-RECS.
