000100       IDENTIFICATION DIVISION.
000200      *
000300       PROGRAM-ID.            SLSANL05.
000400       AUTHOR.                S L BRENNAN.
000500       INSTALLATION.          DATA PROCESSING - SALES ANALYSIS UNIT.
000600       DATE-WRITTEN.          02/11/91.
000700       DATE-COMPILED.
000800       SECURITY.              UNCLASSIFIED - INTERNAL USE ONLY.
000900      *
001000      ***************************************************************
001100      *                     C H A N G E   L O G                     *
001200      ***************************************************************
001300      * DATE      PGMR  REQUEST#   DESCRIPTION OF CHANGE             *
001400      * --------  ----  ---------  -------------------------------- *
001500      * 02/11/91  SLB   ORIG-0198  ORIGINAL PROGRAM.  IQR OUTLIER    *
001600      *                            FILTER ON REVENUE.                *
001700      * 07/30/93  SLB   CR-0271    ADDED Z-SCORE METHOD, SELECTED BY *
001800      *                            UPSI-1 (OFF=IQR, ON=Z-SCORE).     *
001900      * 10/09/98  PDW   Y2K-0031   Y2K - NO DATE ARITHMETIC IN THIS  *
002000      *                            PROGRAM, REVIEWED AND SIGNED OFF. *
002100      * 07/17/03  RMC   CR-0632    ADDED QUANTITY AS A SECOND         *
002200      *                            SELECTABLE COLUMN, UPSI-2.        *
002300      * 09/13/14  SLB   CR-0819    TABLE RAISED TO 3000 ENTRIES TO    *
002400      *                            MATCH THE OTHER STEPS.            *
002410      * 03/18/17  DWK   CR-0859    DROP COUNTER MOVED TO A STANDALONE *
002420      *                            77-LEVEL; IQR FENCE MULTIPLIER IS *
002430      *                            NOW A NAMED 77-LEVEL CONSTANT,    *
002440      *                            WAS A LITERAL IN THE COMPUTE.     *
002500      ***************************************************************
002600      *
002700      ***************************************************************
002800      * THIS IS A STAND-ALONE UTILITY.  IT IS NOT PART OF THE        *
002900      * NIGHTLY LOADER/CLEANER/ANALYZER/REPORTER CHAIN AND IS RUN    *
003000      * ONLY WHEN THE ANALYSIS UNIT ASKS FOR AN OUTLIER LISTING ON   *
003100      * A PARTICULAR COLUMN.                                         *
003200      * INPUT  - SALESCLN, THE CLEANED SALES FILE.                   *
003300      * OUTPUT - SALESOUT, THE SAME RECORDS WITH THE OUTLIERS        *
003400      *                    REMOVED.                                  *
003500      *          SLSLOG,   STEP COMPLETION MESSAGE.                  *
003600      * SWITCH - UPSI-1 OFF SELECTS THE IQR METHOD, ON SELECTS THE   *
003700      *                 Z-SCORE METHOD.                              *
003800      *          UPSI-2 OFF SELECTS REVENUE AS THE COLUMN, ON        *
003900      *                 SELECTS QUANTITY.                            *
004000      ***************************************************************
004100      *
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           UPSI-1 ON STATUS IS ZSCORE-REQUESTED
004700                  OFF STATUS IS IQR-REQUESTED
004800           UPSI-2 ON STATUS IS QUANTITY-COLUMN
004900                  OFF STATUS IS REVENUE-COLUMN.
005000      *
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300      *
005400           SELECT SALES-CLN   ASSIGN TO SALESCLN
005500                  ORGANIZATION IS LINE SEQUENTIAL.
005600      *
005700           SELECT SALES-OUT   ASSIGN TO SALESOUT
005800                  ORGANIZATION IS LINE SEQUENTIAL.
005900      *
006000           SELECT SLSLOG      ASSIGN TO SLSLOG
006100                  ORGANIZATION IS LINE SEQUENTIAL.
006200      *
006300       DATA DIVISION.
006400       FILE SECTION.
006500      *
006600       FD  SALES-CLN
006700           LABEL RECORD IS STANDARD
006800           RECORD CONTAINS 90 CHARACTERS
006900           DATA RECORD IS C-SALE-REC.
007000      *
007100       01  C-SALE-REC.
007200           05  C-SALE-DATE         PIC X(10).
007300           05  C-SALE-DATE-R  REDEFINES C-SALE-DATE.
007400               10  C-DATE-YYYY-MM  PIC X(7).
007500               10  FILLER          PIC X(3).
007600           05  C-SALE-PRODUCT      PIC X(30).
007700           05  C-SALE-REGION       PIC X(20).
007800           05  C-SALE-REVENUE      PIC S9(9)V99.
007900           05  C-SALE-REVENUE-R REDEFINES C-SALE-REVENUE
008000                                   PIC X(11).
008100           05  C-SALE-QUANTITY     PIC S9(7).
008200           05  C-SALE-QUANTITY-R REDEFINES C-SALE-QUANTITY
008300                                   PIC X(7).
008400           05  FILLER              PIC X(12).
008500      *
008600       FD  SALES-OUT
008700           LABEL RECORD IS STANDARD
008800           RECORD CONTAINS 90 CHARACTERS
008900           DATA RECORD IS O-SALE-REC.
009000      *
009100       01  O-SALE-REC              PIC X(90).
009200      *
009300       FD  SLSLOG
009400           LABEL RECORD IS STANDARD
009500           RECORD CONTAINS 80 CHARACTERS
009600           DATA RECORD IS LOG-LINE.
009700      *
009800       01  LOG-LINE                PIC X(80).
009900      *
010000       WORKING-STORAGE SECTION.
010110      *    STANDALONE SCALARS - THE DROP COUNTER AND THE IQR FENCE
010120      *    MULTIPLIER ARE EACH USED BY ONE CALCULATION ONLY, BUT ARE
010130      *    GIVEN THEIR OWN 77-LEVELS SO THE MULTIPLIER IS A NAMED
010140      *    CONSTANT INSTEAD OF A LITERAL BURIED IN A COMPUTE.
010150       77  DROP-CNT            PIC 9(7)  COMP   VALUE ZERO.
010160       77  C-IQR-MULT          PIC 9V9          VALUE 1.5.
010170      *
010200       01  WORK-AREA.
010300           05  MORE-RECS           PIC XXX          VALUE 'YES'.
010400           05  IN-REC-CNT          PIC 9(7)  COMP   VALUE ZERO.
010500           05  OUT-REC-CNT         PIC 9(7)  COMP   VALUE ZERO.
010700           05  FILLER              PIC X(14)        VALUE SPACES.
010800      *
010900      *    THE CLEANED RECORD SET AND THE ONE VALUE COLUMN THIS RUN
011000      *    IS FILTERING ON, HELD SIDE BY SIDE FOR THE SORT/STATS PASS.
011100       01  SALE-TABLE.
011200           05  SALE-ENTRY OCCURS 3000 TIMES
011300                          INDEXED BY SALE-IX SALE-JX.
011400               10  T-SALE-REC      PIC X(90).
011500               10  T-COL-VALUE     PIC S9(9)V99.
011600               10  T-KEEP-SW       PIC X           VALUE 'Y'.
011700                   88  T-IS-KEPT       VALUE 'Y'.
011800           05  FILLER              PIC X(4)  VALUE SPACES.
011900      *
012000      *    A SEPARATE ASCENDING COPY OF THE COLUMN VALUES, USED ONLY
012100      *    TO LOCATE THE QUARTILES FOR THE IQR METHOD.
012200       01  SORT-LIST.
012300           05  SORT-VALUE  OCCURS 3000 TIMES
012400                       INDEXED BY SORT-IX SORT-JX
012500                       PIC S9(9)V99.
012600           05  FILLER              PIC X(4)  VALUE SPACES.
012700      *
012800       01  CALC-AREA.
012900           05  CALC-SUM            PIC S9(13)V99   VALUE ZERO.
013000           05  CALC-MEAN           PIC S9(9)V99    VALUE ZERO.
013100           05  CALC-VARIANCE-SUM   PIC S9(15)V99   VALUE ZERO.
013200           05  CALC-VARIANCE       PIC S9(11)V99   VALUE ZERO.
013300           05  CALC-STDDEV         PIC S9(9)V99    VALUE ZERO.
013400           05  CALC-Q1             PIC S9(9)V99    VALUE ZERO.
013500           05  CALC-Q3             PIC S9(9)V99    VALUE ZERO.
013600           05  CALC-IQR            PIC S9(9)V99    VALUE ZERO.
013700           05  CALC-LOW-FENCE      PIC S9(11)V99   VALUE ZERO.
013800           05  CALC-HIGH-FENCE     PIC S9(11)V99   VALUE ZERO.
013900           05  CALC-Q1-POS         PIC 9(7)  COMP  VALUE ZERO.
014000           05  CALC-Q3-POS         PIC 9(7)  COMP  VALUE ZERO.
014100           05  CALC-DIFF           PIC S9(11)V99   VALUE ZERO.
014200           05  CALC-ZTEST          PIC S9(9)V9999  VALUE ZERO.
014300           05  CALC-SWAP           PIC S9(9)V99    VALUE ZERO.
014400           05  FILLER              PIC X(10)       VALUE SPACES.
014500      *
014600       01  LOG-MSG-1.
014700           05  FILLER              PIC X(20)  VALUE
014800               'SLSANL05 - READ    '.
014900           05  LM-IN-CNT           PIC ZZZ,ZZ9.
015000           05  FILLER              PIC X(53) VALUE SPACES.
015100       01  LOG-MSG-2.
015200           05  FILLER              PIC X(20)  VALUE
015300               'SLSANL05 - KEPT     '.
015400           05  LM-OUT-CNT          PIC ZZZ,ZZ9.
015500           05  FILLER              PIC X(52) VALUE SPACES.
015600       01  LOG-MSG-3.
015700           05  FILLER              PIC X(20)  VALUE
015800               'SLSANL05 - DROPPED  '.
015900           05  LM-DROP-CNT         PIC ZZZ,ZZ9.
016000           05  FILLER              PIC X(52) VALUE SPACES.
016100       01  LOG-MSG-4               PIC X(80) VALUE
016200           'SLSANL05 - OUTLIER UTILITY COMPLETE'.
016300      *
016400      ***************************************************************
016500       PROCEDURE DIVISION.
016600      ***************************************************************
016700      *
016800       0000-SLSANL05.
016900           PERFORM 1000-INIT.
017000           IF ZSCORE-REQUESTED
017100               PERFORM 3000-ZSCORE-PASS
017200           ELSE
017300               PERFORM 2000-IQR-PASS
017400           END-IF.
017500           PERFORM 4000-WRITE-PASS.
017600           PERFORM 5000-CLOSING.
017700           STOP RUN.
017800      *
017900       1000-INIT.
018000           OPEN INPUT SALES-CLN.
018100           OPEN OUTPUT SALES-OUT.
018200           OPEN OUTPUT SLSLOG.
018300           PERFORM 9000-READ.
018320      *    THIS UTILITY RUNS TWICE A NIGHT, ONCE PER UPSI-1 SETTING - ON
018340      *    REVENUE AND ON QUANTITY - SO ONLY ONE COLUMN IS LOADED INTO
018360      *    T-COL-VALUE PER RUN, KEEPING THE STATS PASSES BELOW GENERIC
018380      *    TO WHICHEVER COLUMN IS ACTIVE.
018400       1010-LOAD-LOOP.
018500           IF MORE-RECS = 'NO'
018600               GO TO 1000-EXIT
018700           END-IF.
018800           ADD 1 TO IN-REC-CNT.
018900           SET SALE-IX TO IN-REC-CNT.
019000           MOVE C-SALE-REC TO T-SALE-REC (SALE-IX).
019100           IF QUANTITY-COLUMN
019200               MOVE C-SALE-QUANTITY TO T-COL-VALUE (SALE-IX)
019300           ELSE
019400               MOVE C-SALE-REVENUE  TO T-COL-VALUE (SALE-IX)
019500           END-IF.
019600           MOVE 'Y' TO T-KEEP-SW (SALE-IX).
019700           ADD T-COL-VALUE (SALE-IX) TO CALC-SUM.
019800           PERFORM 9000-READ.
019900           GO TO 1010-LOAD-LOOP.
020000       1000-EXIT.
020100           EXIT.
020200      *
020300      *    -------------------------------------------------------
020400      *    IQR METHOD - KEEP VALUES IN
020500      *    [Q1 - 1.5*IQR, Q3 + 1.5*IQR].
020600      *    -------------------------------------------------------
020700       2000-IQR-PASS.
020800           IF IN-REC-CNT = ZERO
020900               GO TO 2000-EXIT
021000           END-IF.
021100           PERFORM 2100-BUILD-SORT-LIST.
021200           PERFORM 2200-SORT-ASCENDING.
021300           PERFORM 2300-FIND-QUARTILES.
021400           COMPUTE CALC-IQR = CALC-Q3 - CALC-Q1.
021410      *    1.5 TIMES THE INTERQUARTILE RANGE IS THE STANDARD TEXT-
021420      *    BOOK FENCE WIDTH (TUKEY'S RULE) - WIDE ENOUGH THAT
021430      *    ORDINARY SPREAD IN SALES AMOUNTS DOES NOT TRIP IT, TIGHT
021440      *    ENOUGH TO CATCH A GENUINE DATA-ENTRY OR FEED ERROR.
021500           COMPUTE CALC-LOW-FENCE  =
021510               CALC-Q1 - (C-IQR-MULT * CALC-IQR).
021600           COMPUTE CALC-HIGH-FENCE =
021610               CALC-Q3 + (C-IQR-MULT * CALC-IQR).
021700           SET SALE-IX TO 1.
021725      *    A VALUE OUTSIDE EITHER FENCE IS MARKED 'N' HERE BUT NEVER
021750      *    MARKED BACK TO 'Y' - IF THE Z-SCORE PASS ALSO RUNS LATER IT
021775      *    CAN ONLY DROP MORE ROWS, NEVER RESTORE ONE THIS PASS DROPPED.
021800       2010-MARK-LOOP.
021900           IF SALE-IX > IN-REC-CNT
022000               GO TO 2000-EXIT
022100           END-IF.
022200           IF T-COL-VALUE (SALE-IX) < CALC-LOW-FENCE OR
022300              T-COL-VALUE (SALE-IX) > CALC-HIGH-FENCE
022400               MOVE 'N' TO T-KEEP-SW (SALE-IX)
022500           END-IF.
022600           SET SALE-IX UP BY 1.
022700           GO TO 2010-MARK-LOOP.
022800       2000-EXIT.
022900           EXIT.
023000      *
023100       2100-BUILD-SORT-LIST.
023200           SET SALE-IX TO 1.
023225      *    A SEPARATE SORT-VALUE COPY IS SORTED HERE, LEAVING T-COL-
023250      *    VALUE IN ORIGINAL RECORD ORDER - 4010-WRITE-LOOP BELOW MUST
023275      *    WRITE ROWS BACK OUT IN THE ORDER THEY ARRIVED ON SALESCLN.
023300       2110-COPY-LOOP.
023400           IF SALE-IX > IN-REC-CNT
023500               GO TO 2100-EXIT
023600           END-IF.
023700           MOVE T-COL-VALUE (SALE-IX) TO SORT-VALUE (SALE-IX).
023800           SET SALE-IX UP BY 1.
023900           GO TO 2110-COPY-LOOP.
024000       2100-EXIT.
024100           EXIT.
024200      *
024300      *    DESCENDING-SWAP BUBBLE SORT, ASCENDING RESULT.
024400       2200-SORT-ASCENDING.
024500           IF IN-REC-CNT < 2
024600               GO TO 2200-EXIT
024700           END-IF.
024800           SET SORT-IX TO 1.
024825      *    OUTER PASS OF THE ASCENDING BUBBLE SORT OVER THE COPIED
024850      *    VALUE LIST - THE SAME SHAPE THE CLEANER AND ANALYZER STEPS
024875      *    USE FOR THEIR OWN TABLES.
024900       2210-SORT-OUTER.
025000           IF SORT-IX > IN-REC-CNT
025100               GO TO 2200-EXIT
025200           END-IF.
025300           SET SORT-JX TO SORT-IX.
025400           SET SORT-JX UP BY 1.
025425      *    SWAPS A SMALLER VALUE UP TOWARD SORT-IX WHEN IT IS OUT OF
025450      *    ASCENDING ORDER, SAME COMPARE-AND-SWAP AS 2520/3022 IN
025475      *    SLSANL03 BUT OVER A PLAIN LIST OF AMOUNTS, NOT A KEYED TABLE.
025500       2220-SORT-INNER.
025600           IF SORT-JX > IN-REC-CNT
025700               SET SORT-IX UP BY 1
025800               GO TO 2210-SORT-OUTER
025900           END-IF.
026000           IF SORT-VALUE (SORT-JX) < SORT-VALUE (SORT-IX)
026100               MOVE SORT-VALUE (SORT-IX) TO CALC-SWAP
026200               MOVE SORT-VALUE (SORT-JX) TO SORT-VALUE (SORT-IX)
026300               MOVE CALC-SWAP            TO SORT-VALUE (SORT-JX)
026400           END-IF.
026500           SET SORT-JX UP BY 1.
026600           GO TO 2220-SORT-INNER.
026700       2200-EXIT.
026800           EXIT.
026900      *
027000      *    Q1 IS THE VALUE AT THE 25TH-PERCENTILE POSITION, Q3 AT
027100      *    THE 75TH, BY THE SAME MEDIAN-STYLE POSITIONING THE
027200      *    CLEANER STEP USES.
027300       2300-FIND-QUARTILES.
027400           COMPUTE CALC-Q1-POS = (IN-REC-CNT * 25 / 100) + 1.
027500           COMPUTE CALC-Q3-POS = (IN-REC-CNT * 75 / 100) + 1.
027600           IF CALC-Q1-POS > IN-REC-CNT
027700               MOVE IN-REC-CNT TO CALC-Q1-POS
027800           END-IF.
027900           IF CALC-Q3-POS > IN-REC-CNT
028000               MOVE IN-REC-CNT TO CALC-Q3-POS
028100           END-IF.
028200           SET SORT-IX TO CALC-Q1-POS.
028300           MOVE SORT-VALUE (SORT-IX) TO CALC-Q1.
028400           SET SORT-IX TO CALC-Q3-POS.
028500           MOVE SORT-VALUE (SORT-IX) TO CALC-Q3.
028600      *
028700      *    -------------------------------------------------------
028800      *    Z-SCORE METHOD - KEEP VALUES WHERE
028900      *    ABS(VALUE - MEAN) / STDDEV IS UNDER 3.
029000      *    -------------------------------------------------------
029100       3000-ZSCORE-PASS.
029200           IF IN-REC-CNT = ZERO
029300               GO TO 3000-EXIT
029400           END-IF.
029500           COMPUTE CALC-MEAN ROUNDED = CALC-SUM / IN-REC-CNT.
029600           SET SALE-IX TO 1.
029700       3010-VARIANCE-LOOP.
029800           IF SALE-IX > IN-REC-CNT
029900               GO TO 3020-STDDEV
030000           END-IF.
030100           COMPUTE CALC-DIFF = T-COL-VALUE (SALE-IX) - CALC-MEAN.
030200           COMPUTE CALC-VARIANCE-SUM =
030300               CALC-VARIANCE-SUM + (CALC-DIFF * CALC-DIFF).
030400           SET SALE-IX UP BY 1.
030500           GO TO 3010-VARIANCE-LOOP.
030600       3020-STDDEV.
030700           COMPUTE CALC-VARIANCE ROUNDED =
030800               CALC-VARIANCE-SUM / IN-REC-CNT.
030900           IF CALC-VARIANCE NOT > ZERO
031000               MOVE ZERO TO CALC-STDDEV
031100           ELSE
031200               PERFORM 3100-SQUARE-ROOT
031300           END-IF.
031310      *    A ZERO STDDEV MEANS EVERY VALUE IN THE COLUMN IS
031320      *    IDENTICAL - THERE IS NO SPREAD TO SCORE AGAINST, SO
031330      *    NOTHING CAN BE AN OUTLIER AND THE PASS IS SKIPPED.
031400           IF CALC-STDDEV = ZERO
031500               GO TO 3000-EXIT
031600           END-IF.
031700           SET SALE-IX TO 1.
031800       3030-MARK-LOOP.
031900           IF SALE-IX > IN-REC-CNT
032000               GO TO 3000-EXIT
032100           END-IF.
032200           COMPUTE CALC-DIFF = T-COL-VALUE (SALE-IX) - CALC-MEAN.
032300           IF CALC-DIFF < ZERO
032400               COMPUTE CALC-DIFF = ZERO - CALC-DIFF
032500           END-IF.
032600           COMPUTE CALC-ZTEST ROUNDED = CALC-DIFF / CALC-STDDEV.
032610      *    A Z-SCORE OF 3 MEANS THE VALUE SITS THREE STANDARD
032620      *    DEVIATIONS FROM THE MEAN - UNDER A NORMAL DISTRIBUTION
032630      *    FEWER THAN 3 IN 1000 GENUINE VALUES LAND OUT THERE, SO
032640      *    IT IS A SAFE CUTOFF FOR FLAGGING A SALE AS SUSPECT.
032700           IF CALC-ZTEST NOT < 3
032800               MOVE 'N' TO T-KEEP-SW (SALE-IX)
032900           END-IF.
033000           SET SALE-IX UP BY 1.
033100           GO TO 3030-MARK-LOOP.
033200       3000-EXIT.
033300           EXIT.
033400      *
033500      *    NO SQRT FUNCTION IS USED IN THIS SHOP'S CODE - NEWTON'S
033600      *    METHOD, SIX PASSES, IS ACCURATE ENOUGH FOR A 3-SIGMA TEST.
033700       3100-SQUARE-ROOT.
033800           MOVE CALC-VARIANCE TO CALC-STDDEV.
033900           IF CALC-STDDEV = ZERO
034000               GO TO 3100-EXIT
034100           END-IF.
034200           PERFORM 3110-NEWTON-STEP 6 TIMES.
034300       3100-EXIT.
034400           EXIT.
034500      *
034600       3110-NEWTON-STEP.
034700           COMPUTE CALC-STDDEV ROUNDED =
034800               (CALC-STDDEV + (CALC-VARIANCE / CALC-STDDEV)) / 2.
034900      *
035000       4000-WRITE-PASS.
035100           SET SALE-IX TO 1.
035125      *    WRITES EVERY ROW BACK IN ITS ORIGINAL ARRIVAL ORDER - A
035150      *    DROPPED ROW (T-IS-KEPT FALSE) IS SIMPLY NOT WRITTEN, IT IS
035175      *    NOT REPLACED WITH A BLANK OR A FLAGGED RECORD.
035200       4010-WRITE-LOOP.
035300           IF SALE-IX > IN-REC-CNT
035400               GO TO 4000-EXIT
035500           END-IF.
035600           IF T-IS-KEPT (SALE-IX)
035700               MOVE T-SALE-REC (SALE-IX) TO O-SALE-REC
035800               WRITE O-SALE-REC
035900               ADD 1 TO OUT-REC-CNT
036000           ELSE
036100               ADD 1 TO DROP-CNT
036200           END-IF.
036300           SET SALE-IX UP BY 1.
036400           GO TO 4010-WRITE-LOOP.
036500       4000-EXIT.
036600           EXIT.
036700      *
036800       5000-CLOSING.
036900           MOVE IN-REC-CNT   TO LM-IN-CNT.
037000           MOVE OUT-REC-CNT  TO LM-OUT-CNT.
037100           MOVE DROP-CNT     TO LM-DROP-CNT.
037200           WRITE LOG-LINE FROM LOG-MSG-1.
037300           WRITE LOG-LINE FROM LOG-MSG-2.
037400           WRITE LOG-LINE FROM LOG-MSG-3.
037500           WRITE LOG-LINE FROM LOG-MSG-4.
037600           CLOSE SALES-CLN.
037700           CLOSE SALES-OUT.
037800           CLOSE SLSLOG.
037900      *
038000       9000-READ.
038100           READ SALES-CLN
038200               AT END
038300                   MOVE 'NO' TO MORE-RECS.
